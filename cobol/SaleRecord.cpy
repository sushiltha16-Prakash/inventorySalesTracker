000100******************************************************************
000110* SALES-TABLE-AREA  --  in-core sales journal.
000120*
000130* One slot per recorded sale, appended in the order the sale was
000140* accepted.  Held as parallel arrays, same reasoning as
000150* PRODUCT-TABLE-AREA in ProductRecord.cpy.  SALE-ID-TBL values
000160* are assigned from NEXT-SALE-ID in TXNDRIVR and are never
000170* reused, even after CS (cancel sale) removes a slot.
000180*
000190* Shared between TXNDRIVR (builds and maintains the journal) and
000200* RPTWRITR (reads it to build the Sales Report).
000210*
000220* Maintenance:
000230*   1983-03-14  ncc  ticket 4412  Original table, 250 entries.
000240*   1994-09-01  jfh  ticket 5700  Capacity raised to 500 entries;
000250*                                 sale id counter changed to
000260*                                 never reuse an id after a
000270*                                 cancel, per audit request.
000280*   2003-06-18  jfh  ticket 9004  Split out for RPTWRITR to COPY
000290*                                 as well, matching the product
000300*                                 table split on the same ticket.
000310******************************************************************
000320 01  SALES-TABLE-AREA.
000330     05  SALES-COUNT             PIC 9(03) COMP.
000340     05  NEXT-SALE-ID            PIC 9(05) COMP.
000350     05  SALE-ID-TBL             PIC 9(05)     OCCURS 500 TIMES.
000360     05  SALE-PROD-ID-TBL        PIC 9(05)     OCCURS 500 TIMES.
000370     05  SALE-PROD-NAME-TBL      PIC X(20)     OCCURS 500 TIMES.
000380     05  SALE-QTY-TBL            PIC 9(05)     OCCURS 500 TIMES.
000390     05  SALE-TOTAL-TBL          PIC 9(07)V99  OCCURS 500 TIMES.
000400     05  SALE-DATE-TBL           PIC X(16)     OCCURS 500 TIMES.
000410     05  FILLER                  PIC X(40).
000420
