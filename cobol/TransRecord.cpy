000100******************************************************************
000110* TRANSACTION-RECORD  --  one business request read from TRANSFIL.
000120*
000130* Fixed 80-byte card-image layout, one request per line, processed
000140* in arrival order.  TXN-CODE selects the operation; the fields
000150* that follow are shared across operations the way the old punch
000160* layouts shared columns (see the per-code notes in TXNDRIVR's
000170* 300-DISPATCH-TRANSACTION).
000180*
000190* Maintenance:
000200*   1983-03-14  ncc  ticket 4412  Original layout (AP/UP/RP/RS
000210*                                 only).
000220*   2004-09-14  jfh  ticket 9550  Added LP/LS/IR/SR report and
000230*                                 listing codes -- no new columns
000240*                                 needed, codes only.
000250*   2009-05-01  dwp  ticket 5290  Added SN/FP/FS/CS and the
000260*                                 TXN-FLAGS byte-per-field marker;
000270*                                 TXN-PRICE-2 added for the price
000280*                                 filter's upper bound.
000290******************************************************************
000300 01  TRANSACTION-RECORD.
000310     05  TXN-CODE                PIC X(02).
000320     05  TXN-PROD-ID             PIC 9(05).
000330     05  TXN-NAME                PIC X(20).
000340     05  TXN-PRICE               PIC 9(05)V99.
000350     05  TXN-PRICE-2             PIC 9(05)V99.
000360     05  TXN-QTY                 PIC 9(05).
000370     05  TXN-FLAGS               PIC X(03).
000380     05  FILLER                  PIC X(31).
000390
000400******************************************************************
000410* Flag-byte view of TXN-FLAGS -- one Y/N indicator per position.
000420* For UP: position 1 = name present, 2 = price present,
000430* 3 = stock present.  For FP/FS: position 1 = low bound present,
000440* 2 = high bound present (FP) or the low/adequate selector (FS),
000450* 3 unused.  Added 2009-05-01, ticket 5290, same pass that added
000460* the codes that use it.
000470******************************************************************
000480 01  TRANSACTION-FLAG-VIEW REDEFINES TRANSACTION-RECORD.
000490     05  FILLER                  PIC X(46).
000500     05  TXN-FLAG-1              PIC X(01).
000510         88  TXN-FLAG-1-Y                    VALUE "Y".
000520     05  TXN-FLAG-2              PIC X(01).
000530         88  TXN-FLAG-2-Y                    VALUE "Y".
000540     05  TXN-FLAG-3              PIC X(01).
000550         88  TXN-FLAG-3-Y                    VALUE "Y".
000560     05  FILLER                  PIC X(31).
000570
