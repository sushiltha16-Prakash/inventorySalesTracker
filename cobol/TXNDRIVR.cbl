000010******************************************************************
000020* TRANSACTION-DRIVER
000030*
000040* Reads every business request for a run from TRANSFIL, one
000050* request per line, and applies it against the product master
000060* and sales journal held in working storage for the run.  Every
000070* confirmation, rejection message, listing and report line is
000080* written to RPTFILE.  Neither table is preserved once the run
000090* ends -- there is no master file to rewrite.
000100*
000110* Used files:
000120*   TRANSFIL  (input)   one TRANSACTION-RECORD per line.
000130*   RPTFILE   (output)  confirmations, rejections, listings,
000140*                       reports.
000150******************************************************************
000160 IDENTIFICATION              DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.                 TRANSACTION-DRIVER.
000190 AUTHOR.                     N. C. COYLE.
000200 INSTALLATION.               CENTRAL SUPPLY CO. -- DATA PROC.
000210 DATE-WRITTEN.               MARCH 12, 1983.
000220 DATE-COMPILED.
000230 SECURITY.                   COMPANY CONFIDENTIAL --
000240                             AUTHORIZED PERSONNEL ONLY.
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*
000280*   1983-03-12  ncc  TKT-4001  Original program: add / update /   T4001   
000290*                              remove / list product, record      T4001   
000300*                              sale -- four transaction codes     T4001   
000310*                              (AP, UP, RP, RS), in-core tables.  T4001   
000320*   1984-07-02  ncc  TKT-4055  Fixed duplicate-id check on AP;    T4055   
000330*                              was only testing the first table   T4055   
000340*                              entry instead of the whole table.  T4055   
000350*   1985-11-20  rgs  TKT-4210  Added LP (list products) and LS    T4210   
000360*                              (list sales) transaction codes per T4210   
000370*                              Central Supply audit request.      T4210   
000380*   1988-02-09  rgs  TKT-4880  Table capacity raised from 50 to   T4880   
000390*                              100 products after the Elm Street  T4880   
000400*                              store folded into this run.        T4880   
000410*   1991-06-17  jfh  TKT-5330  CS (cancel sale) added; restores   T5330   
000420*                              stock unless the product was since T5330   
000430*                              removed, in which case the sale is T5330   
000440*                              still dropped but flagged.         T5330   
000450*   1994-09-01  jfh  TKT-5700  Sale id counter no longer reused   T5700   
000460*                              after a cancel -- auditors want a  T5700   
000470*                              gapless trail, not a reused one.   T5700   
000480*   1998-11-03  rgs  TKT-6001  YEAR 2000 REVIEW: SALE-DATE alreadyT6001   
000490*                              carries a 4-digit year, no 2-digit T6001   
000500*                              year fields anywhere in this       T6001   
000510*                              program.  No code change required. T6001   
000520*   1999-04-22  rgs  TKT-6045  Confirmed with DP Standards that   T6045   
000530*                              the Y2K review above covers this   T6045   
000540*                              program; closed out.               T6045   
000550*   2003-06-18  jfh  TKT-9004  Added IR (inventory report) and SR T9004   
000560*                              (sales report) codes.  Report      T9004   
000570*                              building split out to RPTWRITR so  T9004   
000580*                              print-layout changes do not touch  T9004   
000590*                              this program any more.             T9004   
000600*   2004-09-14  jfh  TKT-9550  SN (search by name or id) added.   T9550   
000610*   2009-05-01  dwp  TKT-5290  FP (filter by price) and FS        T5290   
000620*                              (filter by stock) added; TXN-FLAGS T5290   
000630*                              byte added to the transaction      T5290   
000640*                              layout to carry their bound and    T5290   
000650*                              selector markers.                  T5290   
000660*   2011-02-08  dwp  TKT-6120  Partial update support added to    T6120   
000670*                              UP -- TXN-FLAGS now also marks     T6120   
000680*                              which fields an update carries.    T6120   
000690*   2016-11-29  jjk  TKT-10321 Batch reformulation: interactive   T10321
000700*                              console menu retired.  This run    T10321
000710*                              now reads every request from       T10321
000720*                              TRANSFIL and writes every          T10321
000730*                              confirmation, rejection and report T10321
000740*                              to RPTFILE.  Dispatch logic and    T10321
000750*                              business rules unchanged.          T10321
000760*   2017-01-17  dpk  TKT-10877 Removed 500-COMPUTE-INVENTORY-     T10877
000770*                              VALUE / 501-ADD-ONE-PRODUCT-VALUE  T10877
000780*                              -- dead since inventory valuation  T10877
000790*                              moved into RPTWRITR's own 440-/    T10877
000800*                              441- paragraphs; nothing in this   T10877
000810*                              program PERFORMed them.  WS-TOTAL- T10877
000820*                              INV-VALUE dropped with them, same  T10877
000830*                              reason.  Also fixed the EXTEND-    T10877
000840*                              VALUE linkage mismatch found at    T10877
000850*                              the same time -- see EXTNDVAL.     T10877
000860*   2017-02-06  dpk  TKT-10920 Listing/report lines were STRINGingT10920  
000870*                              WS-ED-xxx zero-suppressed fields   T10920  
000880*                              DELIMITED BY SIZE, which copies theT10920  
000890*                              leading blanks a ZZZZ9/$$$9.99     T10920  
000900*                              picture leaves and put extra spacesT10920  
000910*                              in nearly every printed number.    T10920  
000920*                              850-/851- and 772- now trim each   T10920  
000930*                              field through 960- before it goes  T10920  
000940*                              into the line, built piece by pieceT10920  
000950*                              with STRING ... WITH POINTER.  AlsoT10920  
000960*                              gave 955-/960- their own WS-TRIM-  T10920  
000970*                              SUB scan index (they used to share T10920  
000980*                              WS-SUB, which a caller's own       T10920  
000990*                              PERFORM VARYING WS-SUB loop was    T10920  
001000*                              still live in when they ran).  And T10920  
001010*                              400-SEARCH-PRODUCTS now drops WS-  T10920  
001020*                              SEARCH-IS-NUM-SW back to "N" when  T10920  
001030*                              an id lookup fails and the search  T10920  
001040*                              falls through to the substring-nameT10920  
001050*                              match -- it used to stay "Y" and   T10920  
001060*                              print one line at WS-SUB's stale   T10920  
001070*                              VARYING-loop exit value instead of T10920
001080*                              the real name matches found.       T10920
001090*   2017-02-14  dpk  TKT-11004 960-TRIM-NUMERIC-FIELD itself was  T11004  
001100*                              wrong -- it scanned WS-TRIM-SOURCE T11004  
001110*                              for the first non-space (correct)  T11004  
001120*                              but then copied through column 20  T11004  
001130*                              of the 20-byte holder as if the    T11004  
001140*                              value had been right-justified out T11004  
001150*                              to that column.  It hadn't -- the  T11004  
001160*                              caller's plain MOVE left-justifies T11004  
001170*                              the edit field, so the "trimmed"   T11004  
001180*                              result kept every byte of trailing T11004  
001190*                              MOVE-padding, which is exactly the T11004  
001200*                              embedded-space bug TKT-10920 was   T11004  
001210*                              supposed to fix.  Now stops the    T11004  
001220*                              copy at the next space (or column  T11004  
001230*                              20) instead of always column 20 -- T11004  
001240*                              a numeric-edited value never has anT11004  
001250*                              embedded space of its own, so that T11004  
001260*                              next space is always the padding.  T11004  
001270******************************************************************
001280 ENVIRONMENT                 DIVISION.
001290*-----------------------------------------------------------------
001300 CONFIGURATION               SECTION.
001310 SOURCE-COMPUTER.            IBM-4341.
001320 SPECIAL-NAMES.
001330     C01 IS TOP-OF-FORM
001340     UPSI-0 IS DEBUG-LISTING-SWITCH.
001350*-----------------------------------------------------------------
001360 INPUT-OUTPUT                SECTION.
001370 FILE-CONTROL.
001380     SELECT  TRANSFIL
001390             ASSIGN TO "TRANSFIL"
001400             ORGANIZATION IS LINE SEQUENTIAL.
001410
001420     SELECT  RPTFILE
001430             ASSIGN TO "RPTFILE"
001440             ORGANIZATION IS LINE SEQUENTIAL.
001450
001460******************************************************************
001470 DATA                        DIVISION.
001480*-----------------------------------------------------------------
001490 FILE                        SECTION.
001500 FD  TRANSFIL
001510     RECORD CONTAINS 80 CHARACTERS
001520     DATA RECORD IS TRANSACTION-RECORD.
001530     COPY "TransRecord.cpy".
001540
001550 FD  RPTFILE
001560     RECORD CONTAINS 132 CHARACTERS
001570     DATA RECORD IS RPT-LINE.
001580 01  RPT-LINE                PIC X(132).
001590
001600*-----------------------------------------------------------------
001610 WORKING-STORAGE             SECTION.
001620*-----------------------------------------------------------------
001630*    The product master and sales journal.  In-core for the life
001640*    of the run only -- see the banner comment above.
001650*-----------------------------------------------------------------
001660     COPY "ProductRecord.cpy".
001670     COPY "SaleRecord.cpy".
001680
001690*-----------------------------------------------------------------
001700 01  SWITCHES-AND-COUNTERS.
001710     05  TRANS-EOF-SW            PIC X(01) VALUE "N".
001720         88  TRANS-EOF                     VALUE "Y".
001730     05  PRODUCT-FOUND-SW        PIC X(01).
001740         88  PRODUCT-FOUND                 VALUE "Y".
001750     05  SALE-FOUND-SW           PIC X(01).
001760         88  SALE-FOUND                    VALUE "Y".
001770     05  VALID-TRANSACTION-SW    PIC X(01).
001780         88  VALID-TRANSACTION             VALUE "Y".
001790     05  FILLER                  PIC X(04).
001800
001810 01  WORK-SUBSCRIPTS             COMP.
001820     05  WS-SUB                  PIC 9(03).
001830     05  WS-FOUND-SUB            PIC 9(03).
001840     05  WS-INSERT-SUB           PIC 9(03).
001850     05  WS-SHIFT-SUB            PIC 9(03).
001860     05  WS-SCAN-SUB             PIC 9(03).
001870*    Private scan index for 955-/960- below -- kept off WS-SUB    T10920
001880*    on purpose (ticket 10920): those trims are PERFORMed from    T10920
001890*    inside display-line builders that themselves run under a     T10920  
001900*    caller's PERFORM ... VARYING WS-SUB loop, and a shared       T10920
001910*    scan index there clobbers the enclosing loop's position.     T10920
001920     05  WS-TRIM-SUB             PIC 9(03).
001930*    End-of-value marker for 960- below (ticket 11004) -- the     T11004  
001940*    value's own trailing MOVE-padding starts here, which is not  T11004
001950*    the same thing as column 20 of the 20-byte scratch holder.   T11004
001960     05  WS-TRIM-END             PIC 9(03).
001970*    Running offset for the multi-piece STRING ... WITH POINTER   T10920
001980*    builds in 850-/851- and the message builders below.          T10920
001990     05  WS-LINE-PTR             PIC 9(03).
002000     05  FILLER                  PIC 9(03).
002010
002020 01  WS-VALIDATION-AREA.
002030     05  WS-ERROR-TEXT           PIC X(60)  VALUE SPACES.
002040     05  FILLER                  PIC X(04).
002050
002060 01  WS-COMPARE-AREA.
002070     05  WS-COMPARE-ID           PIC 9(05).
002080     05  WS-COMPARE-SALE-ID      PIC 9(05).
002090     05  WS-NAME-MATCHES-SW      PIC X(01).
002100     05  WS-RANGE-MATCH-SW       PIC X(01).
002110     05  FILLER                  PIC X(08).
002120
002130*-----------------------------------------------------------------
002140*    Staging fields for a product being added or updated, and
002150*    for a stock adjustment, before the edited value replaces
002160*    the table entry.
002170*-----------------------------------------------------------------
002180 01  WS-STAGING-FIELDS.
002190     05  WS-NEW-PROD-ID          PIC 9(05).
002200     05  WS-NEW-PROD-NAME        PIC X(20).
002210     05  WS-NEW-PROD-PRICE       PIC S9(05)V99.
002220     05  WS-NEW-PROD-STOCK       PIC 9(05).
002230     05  WS-ADJUST-QTY           PIC S9(05).
002240     05  WS-ADJUSTED-STOCK       PIC S9(06).
002250     05  FILLER                  PIC X(10).
002260
002270 01  WS-EXTEND-LINKAGE.
002280     05  WS-EXT-QTY              PIC 9(05).
002290     05  WS-EXT-PRICE            PIC S9(05)V99.
002300     05  WS-EXT-VALUE            PIC S9(09)V99.
002310     05  FILLER                  PIC X(05).
002320
002330*-----------------------------------------------------------------
002340*    Whole/cents breakdown of an extended value, kept since the
002350*    Y2K review so a bad EXTEND-VALUE result shows up as an
002360*    obviously wrong cents field on the audit listing rather
002370*    than a silently truncated total.
002380*-----------------------------------------------------------------
002390 01  WS-EXTEND-LINKAGE-VIEW REDEFINES WS-EXTEND-LINKAGE.
002400     05  FILLER                  PIC 9(05).
002410     05  FILLER                  PIC S9(05)V99.
002420     05  WS-EXT-VALUE-WHOLE      PIC S9(09).
002430     05  WS-EXT-VALUE-CENTS      PIC 99.
002440
002450 01  WS-TOTALS.
002460     05  WS-TOTAL-STOCK-ITEMS    PIC 9(07) COMP.
002470     05  WS-LOW-STOCK-COUNT      PIC 9(03) COMP.
002480     05  WS-OUT-STOCK-COUNT      PIC 9(03) COMP.
002490     05  WS-TOTAL-REVENUE        PIC S9(09)V99.
002500     05  WS-AVERAGE-SALE         PIC S9(07)V99.
002510     05  FILLER                  PIC X(06).
002520
002530 01  WS-TRIM-AREA.
002540     05  WS-TRIM-SOURCE          PIC X(20).
002550     05  WS-TRIM-TEXT            PIC X(20).
002560     05  WS-TRIM-LEN             PIC 9(02) COMP.
002570     05  FILLER                  PIC X(04).
002580
002590 01  WS-SEARCH-AREA.
002600     05  WS-SEARCH-TEXT          PIC X(20).
002610     05  WS-SEARCH-LEN           PIC 9(02) COMP.
002620     05  WS-SEARCH-IS-NUM-SW     PIC X(01).
002630         88  WS-SEARCH-IS-NUMERIC          VALUE "Y".
002640     05  WS-MATCH-COUNT          PIC 9(03) COMP.
002650     05  WS-COMPARE-NAME         PIC X(20).
002660     05  FILLER                  PIC X(04).
002670
002680 01  WS-FILTER-AREA.
002690     05  WS-FILTER-LOW           PIC S9(05)V99.
002700     05  WS-FILTER-HIGH          PIC S9(05)V99.
002710     05  WS-FILTER-LOW-PRESENT-SW PIC X(01).
002720         88  WS-FILTER-LOW-PRESENT         VALUE "Y".
002730     05  WS-FILTER-HIGH-PRESENT-SW PIC X(01).
002740         88  WS-FILTER-HIGH-PRESENT        VALUE "Y".
002750     05  WS-FILTER-THRESHOLD     PIC 9(05).
002760     05  WS-FILTER-MODE-SW       PIC X(01).
002770         88  WS-FILTER-LOW-MODE            VALUE "L".
002780         88  WS-FILTER-ADEQUATE-MODE       VALUE "A".
002790     05  FILLER                  PIC X(04).
002800
002810 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
002820
002830 01  WS-EDIT-FIELDS.
002840     05  WS-ED-ID                PIC ZZZZ9.
002850     05  WS-ED-STOCK             PIC ZZZZ9.
002860     05  WS-ED-QTY               PIC ZZZZ9.
002870     05  WS-ED-COUNT             PIC ZZZZ9.
002880     05  WS-ED-THRESHOLD         PIC ZZZZ9.
002890     05  WS-ED-PRICE             PIC $$$$$9.99.
002900     05  WS-ED-TOTAL             PIC $$$$$$$9.99.
002910     05  WS-ED-VALUE             PIC $$$$$$$$$9.99.
002920     05  FILLER                  PIC X(04).
002930
002940*-----------------------------------------------------------------
002950*    Fixed run date/time.  The original interactive shell used
002960*    the wall clock to stamp each sale; this batch run takes a
002970*    single date/time for the whole run instead, set here for a
002980*    stand-alone test and normally supplied by the JCL PARM on
002990*    production runs (ticket 10321).
003000*-----------------------------------------------------------------
003010 01  RUN-PARAMETERS.
003020     05  RUN-DATE-TIME           PIC X(16) VALUE
003030                                  "2016-11-29 08:00".
003040     05  FILLER                  PIC X(04).
003050
003060 01  RUN-PARAMETERS-VIEW REDEFINES RUN-PARAMETERS.
003070     05  RUN-DATE                PIC X(10).
003080     05  FILLER                  PIC X(01).
003090     05  RUN-TIME                PIC X(05).
003100     05  FILLER                  PIC X(04).
003110
003120*-----------------------------------------------------------------
003130*    Interface area to RPTWRITR.  PRODUCT-TABLE-AREA and
003140*    SALES-TABLE-AREA above are passed by reference, unchanged,
003150*    so both programs work from exactly the same copybooks.
003160*-----------------------------------------------------------------
003170 01  RPT-FUNCTION-CODE           PIC X(02).
003180 01  RPT-CALL-MODE               PIC X(01).
003190     88  RPT-MODE-START                    VALUE "S".
003200     88  RPT-MODE-NEXT                     VALUE "N".
003210 01  RPT-MORE-LINES-SW           PIC X(01).
003220     88  RPT-MORE-LINES                    VALUE "Y".
003230 01  RPT-OUT-LINE                PIC X(132).
003240
003250******************************************************************
003260 PROCEDURE                   DIVISION.
003270*-----------------------------------------------------------------
003280* Main procedure
003290*-----------------------------------------------------------------
003300 100-RUN-TRANSACTION-DRIVER.
003310     PERFORM 200-INITIATE-TRANSACTION-DRIVER.
003320     PERFORM 200-PROCESS-TRANSACTION-DRIVER
003330         UNTIL TRANS-EOF.
003340     PERFORM 200-TERMINATE-TRANSACTION-DRIVER.
003350
003360     STOP RUN.
003370
003380******************************************************************
003390* Open files, clear the tables and switches, prime the read.
003400*-----------------------------------------------------------------
003410 200-INITIATE-TRANSACTION-DRIVER.
003420     PERFORM 300-OPEN-ALL-FILES.
003430     PERFORM 300-INITIALIZE-WORKING-STORAGE.
003440     PERFORM 300-READ-TRANSACTION-RECORD.
003450
003460*-----------------------------------------------------------------
003470* One transaction per pass: dispatch it, then read the next.
003480*-----------------------------------------------------------------
003490 200-PROCESS-TRANSACTION-DRIVER.
003500     PERFORM 300-DISPATCH-TRANSACTION.
003510     PERFORM 300-READ-TRANSACTION-RECORD.
003520
003530*-----------------------------------------------------------------
003540 200-TERMINATE-TRANSACTION-DRIVER.
003550     PERFORM 300-CLOSE-ALL-FILES.
003560
003570******************************************************************
003580 300-OPEN-ALL-FILES.
003590     OPEN    INPUT   TRANSFIL
003600             OUTPUT  RPTFILE.
003610
003620*-----------------------------------------------------------------
003630 300-INITIALIZE-WORKING-STORAGE.
003640     INITIALIZE PRODUCT-TABLE-AREA
003650                SALES-TABLE-AREA
003660                SWITCHES-AND-COUNTERS
003670                WS-TOTALS.
003680     MOVE 1 TO NEXT-SALE-ID.
003690
003700*-----------------------------------------------------------------
003710 300-READ-TRANSACTION-RECORD.
003720     READ TRANSFIL
003730         AT END      MOVE "Y" TO TRANS-EOF-SW
003740     END-READ.
003750
003760*-----------------------------------------------------------------
003770* EVALUATE the operation code and perform the matching unit.
003780* An unrecognized code is rejected the way the original console
003790* menu rejected an out-of-range choice.
003800*-----------------------------------------------------------------
003810 300-DISPATCH-TRANSACTION.
003820     EVALUATE TXN-CODE
003830         WHEN "AP"   PERFORM 400-ADD-PRODUCT
003840         WHEN "UP"   PERFORM 400-UPDATE-PRODUCT
003850         WHEN "RP"   PERFORM 400-REMOVE-PRODUCT
003860         WHEN "LP"   PERFORM 400-LIST-PRODUCTS
003870         WHEN "RS"   PERFORM 400-RECORD-SALE
003880         WHEN "LS"   PERFORM 400-LIST-SALES
003890         WHEN "IR"   PERFORM 400-PRINT-INVENTORY-REPORT
003900         WHEN "SR"   PERFORM 400-PRINT-SALES-REPORT
003910         WHEN "SN"   PERFORM 400-SEARCH-PRODUCTS
003920         WHEN "FP"   PERFORM 400-FILTER-BY-PRICE
003930         WHEN "FS"   PERFORM 400-FILTER-BY-STOCK
003940         WHEN "CS"   PERFORM 400-CANCEL-SALE
003950         WHEN OTHER  PERFORM 400-REJECT-INVALID-CHOICE
003960     END-EVALUATE.
003970
003980*-----------------------------------------------------------------
003990 300-CLOSE-ALL-FILES.
004000     CLOSE   TRANSFIL
004010             RPTFILE.
004020
004030******************************************************************
004040* Product operations
004050******************************************************************
004060 400-ADD-PRODUCT.
004070     MOVE "Y"    TO VALID-TRANSACTION-SW.
004080     MOVE SPACES TO WS-ERROR-TEXT.
004090     MOVE TXN-PROD-ID   TO WS-NEW-PROD-ID.
004100     MOVE TXN-NAME      TO WS-NEW-PROD-NAME.
004110     MOVE TXN-PRICE     TO WS-NEW-PROD-PRICE.
004120     MOVE TXN-QTY       TO WS-NEW-PROD-STOCK.
004130
004140     PERFORM 700-VALIDATE-PRODUCT-ID.
004150     IF VALID-TRANSACTION
004160         PERFORM 700-VALIDATE-PRODUCT-NAME
004170     END-IF.
004180     IF VALID-TRANSACTION
004190         PERFORM 700-VALIDATE-PRODUCT-PRICE
004200     END-IF.
004210     IF VALID-TRANSACTION
004220         PERFORM 700-VALIDATE-PRODUCT-STOCK
004230     END-IF.
004240     IF VALID-TRANSACTION
004250         MOVE WS-NEW-PROD-ID TO WS-COMPARE-ID
004260         PERFORM 600-FIND-PRODUCT-BY-ID
004270         IF PRODUCT-FOUND
004280             MOVE "N" TO VALID-TRANSACTION-SW
004290             PERFORM 770-BUILD-ALREADY-EXISTS-MSG
004300         END-IF
004310     END-IF.
004320     IF VALID-TRANSACTION
004330         IF PRODUCT-COUNT NOT < 100
004340             MOVE "N" TO VALID-TRANSACTION-SW
004350             MOVE "Product table is full." TO WS-ERROR-TEXT
004360         END-IF
004370     END-IF.
004380
004390     IF VALID-TRANSACTION
004400         PERFORM 750-INSERT-PRODUCT-IN-ORDER
004410         MOVE WS-NEW-PROD-ID TO WS-ED-ID
004420         MOVE WS-ED-ID       TO WS-TRIM-SOURCE
004430         PERFORM 960-TRIM-NUMERIC-FIELD
004440         STRING "Product "                  DELIMITED BY SIZE
004450                WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
004460                " added."                    DELIMITED BY SIZE
004470                INTO WS-PRINT-LINE
004480         END-STRING
004490         PERFORM 900-WRITE-REPORT-LINE
004500     ELSE
004510         PERFORM 950-WRITE-ERROR-LINE
004520     END-IF.
004530
004540*-----------------------------------------------------------------
004550* Only the fields flagged present in TXN-FLAGS are validated and
004560* replaced; the rest of the table entry is left exactly as it
004570* was (ticket 6120).
004580*-----------------------------------------------------------------
004590 400-UPDATE-PRODUCT.
004600     MOVE "Y"    TO VALID-TRANSACTION-SW.
004610     MOVE SPACES TO WS-ERROR-TEXT.
004620     MOVE TXN-PROD-ID    TO WS-COMPARE-ID.
004630
004640     PERFORM 600-FIND-PRODUCT-BY-ID.
004650     IF NOT PRODUCT-FOUND
004660         MOVE "N" TO VALID-TRANSACTION-SW
004670         PERFORM 771-BUILD-NOT-FOUND-MSG
004680     END-IF.
004690
004700     IF VALID-TRANSACTION AND TXN-FLAG-1-Y
004710         MOVE TXN-NAME TO WS-NEW-PROD-NAME
004720         PERFORM 700-VALIDATE-PRODUCT-NAME
004730     END-IF.
004740     IF VALID-TRANSACTION AND TXN-FLAG-2-Y
004750         MOVE TXN-PRICE TO WS-NEW-PROD-PRICE
004760         PERFORM 700-VALIDATE-PRODUCT-PRICE
004770     END-IF.
004780     IF VALID-TRANSACTION AND TXN-FLAG-3-Y
004790         MOVE TXN-QTY TO WS-NEW-PROD-STOCK
004800         PERFORM 700-VALIDATE-PRODUCT-STOCK
004810     END-IF.
004820
004830     IF VALID-TRANSACTION
004840         IF TXN-FLAG-1-Y
004850             MOVE WS-NEW-PROD-NAME TO PROD-NAME-TBL (WS-FOUND-SUB)
004860         END-IF
004870         IF TXN-FLAG-2-Y
004880             MOVE WS-NEW-PROD-PRICE
004890                 TO PROD-PRICE-TBL (WS-FOUND-SUB)
004900         END-IF
004910         IF TXN-FLAG-3-Y
004920             MOVE WS-NEW-PROD-STOCK
004930                 TO PROD-STOCK-TBL (WS-FOUND-SUB)
004940         END-IF
004950         MOVE WS-COMPARE-ID TO WS-ED-ID
004960         MOVE WS-ED-ID      TO WS-TRIM-SOURCE
004970         PERFORM 960-TRIM-NUMERIC-FIELD
004980         STRING "Product "                  DELIMITED BY SIZE
004990                WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
005000                " updated."                  DELIMITED BY SIZE
005010                INTO WS-PRINT-LINE
005020         END-STRING
005030         PERFORM 900-WRITE-REPORT-LINE
005040     ELSE
005050         PERFORM 950-WRITE-ERROR-LINE
005060     END-IF.
005070
005080*-----------------------------------------------------------------
005090 400-REMOVE-PRODUCT.
005100     MOVE "Y"    TO VALID-TRANSACTION-SW.
005110     MOVE SPACES TO WS-ERROR-TEXT.
005120     MOVE TXN-PROD-ID TO WS-COMPARE-ID.
005130
005140     PERFORM 600-FIND-PRODUCT-BY-ID.
005150     IF NOT PRODUCT-FOUND
005160         MOVE "N" TO VALID-TRANSACTION-SW
005170         PERFORM 771-BUILD-NOT-FOUND-MSG
005180     END-IF.
005190
005200     IF VALID-TRANSACTION
005210         PERFORM 751-REMOVE-PRODUCT-FROM-TABLE
005220         MOVE WS-COMPARE-ID TO WS-ED-ID
005230         MOVE WS-ED-ID      TO WS-TRIM-SOURCE
005240         PERFORM 960-TRIM-NUMERIC-FIELD
005250         STRING "Product "                  DELIMITED BY SIZE
005260                WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
005270                " removed."                  DELIMITED BY SIZE
005280                INTO WS-PRINT-LINE
005290         END-STRING
005300         PERFORM 900-WRITE-REPORT-LINE
005310     ELSE
005320         PERFORM 950-WRITE-ERROR-LINE
005330     END-IF.
005340
005350*-----------------------------------------------------------------
005360* Table is kept in ascending PROD-ID order at all times (see
005370* 750-/751- below), so a straight pass in table order already
005380* satisfies the ascending-id listing rule.
005390*-----------------------------------------------------------------
005400 400-LIST-PRODUCTS.
005410     IF PRODUCT-COUNT = 0
005420         MOVE "No products in inventory." TO WS-PRINT-LINE
005430         PERFORM 900-WRITE-REPORT-LINE
005440     ELSE
005450         MOVE PRODUCT-COUNT   TO WS-ED-COUNT
005460         MOVE WS-ED-COUNT     TO WS-TRIM-SOURCE
005470         PERFORM 960-TRIM-NUMERIC-FIELD
005480         STRING "Total Products: "            DELIMITED BY SIZE
005490                WS-TRIM-TEXT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
005500                INTO WS-PRINT-LINE
005510         END-STRING
005520         PERFORM 900-WRITE-REPORT-LINE
005530         PERFORM 401-LIST-ONE-PRODUCT
005540             VARYING WS-SUB FROM 1 BY 1
005550             UNTIL WS-SUB > PRODUCT-COUNT
005560     END-IF.
005570
005580 401-LIST-ONE-PRODUCT.
005590     PERFORM 850-FORMAT-PRODUCT-LINE.
005600     PERFORM 900-WRITE-REPORT-LINE.
005610
005620******************************************************************
005630* SN -- search by name or id.  An all-numeric term is tried as
005640* an exact id match first; a non-numeric term (or a numeric
005650* term with no id match) is matched as a case-blind substring
005660* of the product name (ticket 9550).
005670*-----------------------------------------------------------------
005680 400-SEARCH-PRODUCTS.
005690     MOVE 0      TO WS-MATCH-COUNT.
005700     MOVE TXN-NAME       TO WS-TRIM-SOURCE.
005710     PERFORM 955-TRIM-NAME-FIELD.
005720     MOVE "N"    TO WS-SEARCH-IS-NUM-SW.
005730     IF WS-TRIM-LEN > 0
005740         IF WS-TRIM-TEXT (1:WS-TRIM-LEN) IS NUMERIC
005750             MOVE "Y" TO WS-SEARCH-IS-NUM-SW
005760         END-IF
005770     END-IF.
005780
005790     IF WS-SEARCH-IS-NUMERIC
005800         MOVE WS-TRIM-TEXT (1:WS-TRIM-LEN) TO WS-COMPARE-ID
005810         PERFORM 600-FIND-PRODUCT-BY-ID
005820         IF PRODUCT-FOUND
005830             MOVE 1 TO WS-MATCH-COUNT
005840             MOVE WS-FOUND-SUB TO WS-SUB
005850         END-IF
005860     END-IF.
005870
005880*    An id lookup that fails still leaves the term as an all-     T10920  
005890*    numeric one; WS-SEARCH-IS-NUM-SW has to be dropped back to   T10920  
005900*    "N" here or the print step below mistakes this substring     T10920  
005910*    pass for the id-match path and prints WS-SUB's leftover      T10920  
005920*    VARYING-loop exit value instead of the real matches found    T10920  
005930*    below (ticket 10920).                                        T10920  
005940     IF WS-MATCH-COUNT = 0
005950         MOVE "N" TO WS-SEARCH-IS-NUM-SW
005960         MOVE WS-TRIM-TEXT (1:WS-TRIM-LEN) TO WS-SEARCH-TEXT
005970         MOVE WS-TRIM-LEN                  TO WS-SEARCH-LEN
005980         INSPECT WS-SEARCH-TEXT
005990             CONVERTING "abcdefghijklmnopqrstuvwxyz"
006000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006010         PERFORM 640-COUNT-NAME-MATCHES
006020             VARYING WS-SUB FROM 1 BY 1
006030             UNTIL WS-SUB > PRODUCT-COUNT
006040     END-IF.
006050
006060     IF WS-MATCH-COUNT = 0
006070         STRING "No products found matching "  DELIMITED BY SIZE
006080                TXN-NAME (1:20)                 DELIMITED BY SIZE
006090                "."                              DELIMITED BY SIZE
006100                INTO WS-PRINT-LINE
006110         END-STRING
006120         PERFORM 900-WRITE-REPORT-LINE
006130     ELSE
006140   MOVE WS-MATCH-COUNT TO WS-ED-COUNT
006150   MOVE WS-ED-COUNT     TO WS-TRIM-SOURCE
006160   PERFORM 960-TRIM-NUMERIC-FIELD
006170   STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
006180          " product(s) found."        DELIMITED BY SIZE
006190                INTO WS-PRINT-LINE
006200         END-STRING
006210         PERFORM 900-WRITE-REPORT-LINE
006220         IF WS-SEARCH-IS-NUMERIC AND WS-SUB NOT = 0
006230             PERFORM 850-FORMAT-PRODUCT-LINE
006240             PERFORM 900-WRITE-REPORT-LINE
006250         ELSE
006260             PERFORM 641-PRINT-NAME-MATCHES
006270                 VARYING WS-SUB FROM 1 BY 1
006280                 UNTIL WS-SUB > PRODUCT-COUNT
006290         END-IF
006300     END-IF.
006310
006320*-----------------------------------------------------------------
006330* Counts (but does not yet print) the products whose name, case
006340* folded, contains the case-folded search text as a substring.
006350*-----------------------------------------------------------------
006360 640-COUNT-NAME-MATCHES.
006370     PERFORM 645-NAME-CONTAINS-TERM.
006380     IF WS-NAME-MATCHES-SW = "Y"
006390         ADD 1 TO WS-MATCH-COUNT
006400     END-IF.
006410
006420 641-PRINT-NAME-MATCHES.
006430     PERFORM 645-NAME-CONTAINS-TERM.
006440     IF WS-NAME-MATCHES-SW = "Y"
006450         PERFORM 850-FORMAT-PRODUCT-LINE
006460         PERFORM 900-WRITE-REPORT-LINE
006470     END-IF.
006480
006490*-----------------------------------------------------------------
006500* Sets WS-NAME-MATCHES-SW to "Y" when PROD-NAME-TBL (WS-SUB),
006510* upper-cased, contains WS-SEARCH-TEXT (already upper-cased) as
006520* a substring anywhere.  Old-fashioned sliding compare -- no
006530* intrinsic string search in this compiler.
006540*-----------------------------------------------------------------
006550 645-NAME-CONTAINS-TERM.
006560     MOVE "N" TO WS-NAME-MATCHES-SW.
006570     MOVE PROD-NAME-TBL (WS-SUB) TO WS-COMPARE-NAME.
006580     INSPECT WS-COMPARE-NAME
006590         CONVERTING "abcdefghijklmnopqrstuvwxyz"
006600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006610     IF WS-SEARCH-LEN > 0 AND WS-SEARCH-LEN NOT > 20
006620         COMPUTE WS-SCAN-SUB = 21 - WS-SEARCH-LEN
006630         PERFORM 646-COMPARE-AT-POSITION
006640             VARYING WS-INSERT-SUB FROM 1 BY 1
006650             UNTIL WS-INSERT-SUB > WS-SCAN-SUB
006660                OR WS-NAME-MATCHES-SW = "Y"
006670     END-IF.
006680
006690 646-COMPARE-AT-POSITION.
006700     IF WS-COMPARE-NAME (WS-INSERT-SUB:WS-SEARCH-LEN)
006710             = WS-SEARCH-TEXT (1:WS-SEARCH-LEN)
006720         MOVE "Y" TO WS-NAME-MATCHES-SW
006730     END-IF.
006740
006750******************************************************************
006760* FP -- filter by price range.  Either bound may be absent
006770* (open-ended); TXN-FLAG-1 marks the low bound present, TXN-
006780* FLAG-2 the high bound present (ticket 5290).
006790*-----------------------------------------------------------------
006800 400-FILTER-BY-PRICE.
006810     MOVE "N" TO WS-FILTER-LOW-PRESENT-SW.
006820     MOVE "N" TO WS-FILTER-HIGH-PRESENT-SW.
006830     IF TXN-FLAG-1-Y
006840         MOVE "Y"       TO WS-FILTER-LOW-PRESENT-SW
006850         MOVE TXN-PRICE TO WS-FILTER-LOW
006860     END-IF.
006870     IF TXN-FLAG-2-Y
006880         MOVE "Y"         TO WS-FILTER-HIGH-PRESENT-SW
006890         MOVE TXN-PRICE-2 TO WS-FILTER-HIGH
006900     END-IF.
006910
006920     MOVE 0 TO WS-MATCH-COUNT.
006930     PERFORM 660-COUNT-PRICE-MATCHES
006940         VARYING WS-SUB FROM 1 BY 1
006950         UNTIL WS-SUB > PRODUCT-COUNT.
006960
006970     IF WS-MATCH-COUNT = 0
006980         MOVE "No products found in that price range."
006990             TO WS-PRINT-LINE
007000         PERFORM 900-WRITE-REPORT-LINE
007010     ELSE
007020   MOVE WS-MATCH-COUNT TO WS-ED-COUNT
007030   MOVE WS-ED-COUNT     TO WS-TRIM-SOURCE
007040   PERFORM 960-TRIM-NUMERIC-FIELD
007050   STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007060          " product(s) found."        DELIMITED BY SIZE
007070                INTO WS-PRINT-LINE
007080         END-STRING
007090         PERFORM 900-WRITE-REPORT-LINE
007100         PERFORM 661-PRINT-PRICE-MATCHES
007110             VARYING WS-SUB FROM 1 BY 1
007120             UNTIL WS-SUB > PRODUCT-COUNT
007130     END-IF.
007140
007150 660-COUNT-PRICE-MATCHES.
007160     PERFORM 665-PRICE-IN-RANGE.
007170     IF WS-RANGE-MATCH-SW = "Y"
007180         ADD 1 TO WS-MATCH-COUNT
007190     END-IF.
007200
007210 661-PRINT-PRICE-MATCHES.
007220     PERFORM 665-PRICE-IN-RANGE.
007230     IF WS-RANGE-MATCH-SW = "Y"
007240         PERFORM 850-FORMAT-PRODUCT-LINE
007250         PERFORM 900-WRITE-REPORT-LINE
007260     END-IF.
007270
007280 665-PRICE-IN-RANGE.
007290     MOVE "Y" TO WS-RANGE-MATCH-SW.
007300     IF WS-FILTER-LOW-PRESENT
007310         IF PROD-PRICE-TBL (WS-SUB) < WS-FILTER-LOW
007320             MOVE "N" TO WS-RANGE-MATCH-SW
007330         END-IF
007340     END-IF.
007350     IF WS-FILTER-HIGH-PRESENT
007360         IF PROD-PRICE-TBL (WS-SUB) > WS-FILTER-HIGH
007370             MOVE "N" TO WS-RANGE-MATCH-SW
007380         END-IF
007390     END-IF.
007400
007410******************************************************************
007420* FS -- filter by stock level.  TXN-QTY carries the threshold
007430* (default 10 when TXN-QTY is zero); TXN-FLAG-2 selects LOW
007440* (stock <= threshold, "L") or ADEQUATE (stock > threshold,
007450* "A") (ticket 5290).
007460*-----------------------------------------------------------------
007470 400-FILTER-BY-STOCK.
007480     MOVE 10 TO WS-FILTER-THRESHOLD.
007490     IF TXN-QTY NOT = 0
007500         MOVE TXN-QTY TO WS-FILTER-THRESHOLD
007510     END-IF.
007520     IF TXN-FLAG-2-Y
007530         MOVE "A" TO WS-FILTER-MODE-SW
007540     ELSE
007550         MOVE "L" TO WS-FILTER-MODE-SW
007560     END-IF.
007570
007580     MOVE 0 TO WS-MATCH-COUNT.
007590     PERFORM 670-COUNT-STOCK-MATCHES
007600         VARYING WS-SUB FROM 1 BY 1
007610         UNTIL WS-SUB > PRODUCT-COUNT.
007620
007630     IF WS-MATCH-COUNT = 0
007640         MOVE "No products found at that stock level."
007650             TO WS-PRINT-LINE
007660         PERFORM 900-WRITE-REPORT-LINE
007670     ELSE
007680   MOVE WS-MATCH-COUNT TO WS-ED-COUNT
007690   MOVE WS-ED-COUNT     TO WS-TRIM-SOURCE
007700   PERFORM 960-TRIM-NUMERIC-FIELD
007710   STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007720          " product(s) found."        DELIMITED BY SIZE
007730                INTO WS-PRINT-LINE
007740         END-STRING
007750         PERFORM 900-WRITE-REPORT-LINE
007760         PERFORM 671-PRINT-STOCK-MATCHES
007770             VARYING WS-SUB FROM 1 BY 1
007780             UNTIL WS-SUB > PRODUCT-COUNT
007790     END-IF.
007800
007810 670-COUNT-STOCK-MATCHES.
007820     PERFORM 675-STOCK-IN-RANGE.
007830     IF WS-RANGE-MATCH-SW = "Y"
007840         ADD 1 TO WS-MATCH-COUNT
007850     END-IF.
007860
007870 671-PRINT-STOCK-MATCHES.
007880     PERFORM 675-STOCK-IN-RANGE.
007890     IF WS-RANGE-MATCH-SW = "Y"
007900         PERFORM 850-FORMAT-PRODUCT-LINE
007910         PERFORM 900-WRITE-REPORT-LINE
007920     END-IF.
007930
007940 675-STOCK-IN-RANGE.
007950     IF WS-FILTER-LOW-MODE
007960         IF PROD-STOCK-TBL (WS-SUB) NOT > WS-FILTER-THRESHOLD
007970             MOVE "Y" TO WS-RANGE-MATCH-SW
007980         ELSE
007990             MOVE "N" TO WS-RANGE-MATCH-SW
008000         END-IF
008010     ELSE
008020         IF PROD-STOCK-TBL (WS-SUB) > WS-FILTER-THRESHOLD
008030             MOVE "Y" TO WS-RANGE-MATCH-SW
008040         ELSE
008050             MOVE "N" TO WS-RANGE-MATCH-SW
008060         END-IF
008070     END-IF.
008080
008090******************************************************************
008100* Sales operations
008110******************************************************************
008120 400-RECORD-SALE.
008130     MOVE "Y"    TO VALID-TRANSACTION-SW.
008140     MOVE SPACES TO WS-ERROR-TEXT.
008150
008160     IF TXN-QTY = 0
008170         MOVE "N" TO VALID-TRANSACTION-SW
008180         MOVE "Sale quantity must be a positive integer."
008190             TO WS-ERROR-TEXT
008200     END-IF.
008210
008220     IF VALID-TRANSACTION
008230         MOVE TXN-PROD-ID TO WS-COMPARE-ID
008240         PERFORM 600-FIND-PRODUCT-BY-ID
008250         IF NOT PRODUCT-FOUND
008260             MOVE "N" TO VALID-TRANSACTION-SW
008270             PERFORM 771-BUILD-NOT-FOUND-MSG
008280         END-IF
008290     END-IF.
008300
008310     IF VALID-TRANSACTION
008320         IF PROD-STOCK-TBL (WS-FOUND-SUB) < TXN-QTY
008330             MOVE "N" TO VALID-TRANSACTION-SW
008340             PERFORM 772-BUILD-INSUFFICIENT-STOCK-MSG
008350         END-IF
008360     END-IF.
008370
008380     IF VALID-TRANSACTION
008390         IF SALES-COUNT NOT < 500
008400             MOVE "N" TO VALID-TRANSACTION-SW
008410             MOVE "Sales journal is full." TO WS-ERROR-TEXT
008420         END-IF
008430     END-IF.
008440
008450     IF VALID-TRANSACTION
008460         PERFORM 460-APPEND-SALE-RECORD
008470         MOVE SALE-ID-TBL (SALES-COUNT) TO WS-ED-ID
008480         MOVE WS-ED-ID                  TO WS-TRIM-SOURCE
008490         PERFORM 960-TRIM-NUMERIC-FIELD
008500         STRING "Sale "                     DELIMITED BY SIZE
008510                WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
008520                " recorded."                 DELIMITED BY SIZE
008530                INTO WS-PRINT-LINE
008540         END-STRING
008550         PERFORM 900-WRITE-REPORT-LINE
008560     ELSE
008570         PERFORM 950-WRITE-ERROR-LINE
008580     END-IF.
008590
008600*-----------------------------------------------------------------
008610* Decrements stock, assigns the next never-reused sale id, and
008620* appends the journal entry.  WS-FOUND-SUB still points at the
008630* product located by 400-RECORD-SALE above.
008640*-----------------------------------------------------------------
008650 460-APPEND-SALE-RECORD.
008660     SUBTRACT TXN-QTY FROM PROD-STOCK-TBL (WS-FOUND-SUB).
008670     PERFORM 500-COMPUTE-SALE-TOTAL.
008680
008690     ADD 1 TO SALES-COUNT.
008700     MOVE NEXT-SALE-ID TO SALE-ID-TBL (SALES-COUNT).
008710     ADD 1 TO NEXT-SALE-ID.
008720     MOVE TXN-PROD-ID
008730         TO SALE-PROD-ID-TBL (SALES-COUNT).
008740     MOVE PROD-NAME-TBL (WS-FOUND-SUB)
008750         TO SALE-PROD-NAME-TBL (SALES-COUNT).
008760     MOVE TXN-QTY TO SALE-QTY-TBL (SALES-COUNT).
008770     MOVE WS-EXT-VALUE
008780         TO SALE-TOTAL-TBL (SALES-COUNT).
008790     MOVE RUN-DATE-TIME
008800         TO SALE-DATE-TBL (SALES-COUNT).
008810
008820*-----------------------------------------------------------------
008830 400-LIST-SALES.
008840     IF SALES-COUNT = 0
008850         MOVE "No sales recorded." TO WS-PRINT-LINE
008860         PERFORM 900-WRITE-REPORT-LINE
008870     ELSE
008880         MOVE SALES-COUNT     TO WS-ED-COUNT
008890         MOVE WS-ED-COUNT     TO WS-TRIM-SOURCE
008900         PERFORM 960-TRIM-NUMERIC-FIELD
008910         STRING "Total Sales: "               DELIMITED BY SIZE
008920                WS-TRIM-TEXT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
008930                INTO WS-PRINT-LINE
008940         END-STRING
008950         PERFORM 900-WRITE-REPORT-LINE
008960         PERFORM 461-LIST-ONE-SALE
008970             VARYING WS-SUB FROM 1 BY 1
008980             UNTIL WS-SUB > SALES-COUNT
008990     END-IF.
009000
009010 461-LIST-ONE-SALE.
009020     PERFORM 851-FORMAT-SALE-LINE.
009030     PERFORM 900-WRITE-REPORT-LINE.
009040
009050*-----------------------------------------------------------------
009060* CS -- cancel sale.  Stock is restored only when the product
009070* still exists in the table; either way the sale is dropped
009080* from the journal (ticket 5330).
009090*-----------------------------------------------------------------
009100 400-CANCEL-SALE.
009110     MOVE "Y"    TO VALID-TRANSACTION-SW.
009120     MOVE SPACES TO WS-ERROR-TEXT.
009130     MOVE TXN-QTY TO WS-COMPARE-SALE-ID.
009140
009150     PERFORM 620-FIND-SALE-BY-ID.
009160     IF NOT SALE-FOUND
009170         MOVE "N" TO VALID-TRANSACTION-SW
009180         MOVE WS-COMPARE-SALE-ID TO WS-ED-ID
009190         MOVE WS-ED-ID           TO WS-TRIM-SOURCE
009200         PERFORM 960-TRIM-NUMERIC-FIELD
009210         STRING "Sale ID "                    DELIMITED BY SIZE
009220                WS-TRIM-TEXT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
009230                " not found."                   DELIMITED BY SIZE
009240                INTO WS-ERROR-TEXT
009250         END-STRING
009260     END-IF.
009270
009280     IF VALID-TRANSACTION
009290         MOVE SALE-PROD-ID-TBL (WS-FOUND-SUB) TO WS-COMPARE-ID
009300         PERFORM 600-FIND-PRODUCT-BY-ID
009310         IF PRODUCT-FOUND
009320             ADD SALE-QTY-TBL (WS-INSERT-SUB)
009330                 TO PROD-STOCK-TBL (WS-FOUND-SUB)
009340             PERFORM 461-CANCEL-CONFIRM-LINE
009350         ELSE
009360             PERFORM 462-CANCEL-STOCK-NOT-RESTORED-LINE
009370         END-IF
009380         PERFORM 752-REMOVE-SALE-FROM-TABLE
009390     ELSE
009400         PERFORM 950-WRITE-ERROR-LINE
009410     END-IF.
009420
009430 461-CANCEL-CONFIRM-LINE.
009440     MOVE WS-COMPARE-SALE-ID TO WS-ED-ID.
009450     MOVE WS-ED-ID           TO WS-TRIM-SOURCE.
009460     PERFORM 960-TRIM-NUMERIC-FIELD.
009470     STRING "Sale "                     DELIMITED BY SIZE
009480            WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
009490            " cancelled."                 DELIMITED BY SIZE
009500            INTO WS-PRINT-LINE
009510     END-STRING.
009520     PERFORM 900-WRITE-REPORT-LINE.
009530
009540 462-CANCEL-STOCK-NOT-RESTORED-LINE.
009550     MOVE WS-COMPARE-SALE-ID TO WS-ED-ID.
009560     MOVE WS-ED-ID           TO WS-TRIM-SOURCE.
009570     PERFORM 960-TRIM-NUMERIC-FIELD.
009580     STRING "Error: Sale "               DELIMITED BY SIZE
009590            WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
009600            " cancelled but its product no longer exists"
009610                                          DELIMITED BY SIZE
009620            " -- stock not restored."     DELIMITED BY SIZE
009630            INTO WS-PRINT-LINE
009640     END-STRING.
009650     PERFORM 900-WRITE-REPORT-LINE.
009660
009670*-----------------------------------------------------------------
009680* WS-INSERT-SUB above is set by 620-FIND-SALE-BY-ID and stays
009690* put through the restore -- 751-/752- style table maintenance,
009700* same shape as the product table below.
009710*-----------------------------------------------------------------
009720 620-FIND-SALE-BY-ID.
009730     MOVE "N" TO SALE-FOUND-SW.
009740     MOVE 0   TO WS-INSERT-SUB.
009750     PERFORM 621-TEST-ONE-SALE
009760         VARYING WS-SUB FROM 1 BY 1
009770         UNTIL WS-SUB > SALES-COUNT
009780            OR SALE-FOUND.
009790     MOVE WS-SUB TO WS-FOUND-SUB.
009800     IF SALE-FOUND
009810         COMPUTE WS-INSERT-SUB = WS-FOUND-SUB - 1
009820         ADD 1 TO WS-INSERT-SUB
009830     END-IF.
009840
009850 621-TEST-ONE-SALE.
009860     IF SALE-ID-TBL (WS-SUB) = WS-COMPARE-SALE-ID
009870         MOVE "Y" TO SALE-FOUND-SW
009880     END-IF.
009890
009900******************************************************************
009910* Reports (built by RPTWRITR, one line per CALL)
009920******************************************************************
009930 400-PRINT-INVENTORY-REPORT.
009940     MOVE "IR" TO RPT-FUNCTION-CODE.
009950     SET  RPT-MODE-START TO TRUE.
009960     CALL "REPORT-WRITER" USING RPT-FUNCTION-CODE
009970                                RPT-CALL-MODE
009980                                PRODUCT-TABLE-AREA
009990                                SALES-TABLE-AREA
010000                                RPT-MORE-LINES-SW
010010                                RPT-OUT-LINE.
010020     PERFORM 470-WRITE-ONE-REPORT-LINE
010030         UNTIL NOT RPT-MORE-LINES.
010040
010050 400-PRINT-SALES-REPORT.
010060     MOVE "SR" TO RPT-FUNCTION-CODE.
010070     SET  RPT-MODE-START TO TRUE.
010080     CALL "REPORT-WRITER" USING RPT-FUNCTION-CODE
010090                                RPT-CALL-MODE
010100                                PRODUCT-TABLE-AREA
010110                                SALES-TABLE-AREA
010120                                RPT-MORE-LINES-SW
010130                                RPT-OUT-LINE.
010140     PERFORM 470-WRITE-ONE-REPORT-LINE
010150         UNTIL NOT RPT-MORE-LINES.
010160
010170 470-WRITE-ONE-REPORT-LINE.
010180     MOVE RPT-OUT-LINE TO WS-PRINT-LINE.
010190     PERFORM 900-WRITE-REPORT-LINE.
010200     SET  RPT-MODE-NEXT TO TRUE.
010210     CALL "REPORT-WRITER" USING RPT-FUNCTION-CODE
010220                                RPT-CALL-MODE
010230                                PRODUCT-TABLE-AREA
010240                                SALES-TABLE-AREA
010250                                RPT-MORE-LINES-SW
010260                                RPT-OUT-LINE.
010270
010280*-----------------------------------------------------------------
010290 400-REJECT-INVALID-CHOICE.
010300     MOVE "Error: Invalid choice." TO WS-PRINT-LINE.
010310     PERFORM 900-WRITE-REPORT-LINE.
010320
010330******************************************************************
010340* Money computation for a recorded sale (extension goes through
010350* EXTEND-VALUE so a rate change there covers this and the
010360* Inventory Report's own extension in RPTWRITR).
010370******************************************************************
010380 500-COMPUTE-SALE-TOTAL.
010390     MOVE TXN-QTY                      TO WS-EXT-QTY.
010400     MOVE PROD-PRICE-TBL (WS-FOUND-SUB) TO WS-EXT-PRICE.
010410     CALL "EXTEND-VALUE"
010420         USING WS-EXT-QTY WS-EXT-PRICE WS-EXT-VALUE.
010430
010440******************************************************************
010450* Linear lookup by id.  The table is kept in ascending PROD-ID
010460* order (see 750-/751- below) but is small enough that a
010470* straight scan has always been good enough for this shop.
010480*-----------------------------------------------------------------
010490 600-FIND-PRODUCT-BY-ID.
010500     MOVE "N" TO PRODUCT-FOUND-SW.
010510     PERFORM 601-TEST-ONE-PRODUCT
010520         VARYING WS-SUB FROM 1 BY 1
010530         UNTIL WS-SUB > PRODUCT-COUNT
010540            OR PRODUCT-FOUND.
010550     MOVE WS-SUB TO WS-FOUND-SUB.
010560
010570 601-TEST-ONE-PRODUCT.
010580     IF PROD-ID-TBL (WS-SUB) = WS-COMPARE-ID
010590         MOVE "Y" TO PRODUCT-FOUND-SW
010600     END-IF.
010610
010620******************************************************************
010630* Product validation rules, ticket 4001 / 6120
010640******************************************************************
010650 700-VALIDATE-PRODUCT-ID.
010660     IF WS-NEW-PROD-ID = 0
010670         MOVE "N" TO VALID-TRANSACTION-SW
010680         MOVE "Product ID must be a positive integer."
010690             TO WS-ERROR-TEXT
010700     ELSE
010710         MOVE "Y" TO VALID-TRANSACTION-SW
010720     END-IF.
010730
010740 700-VALIDATE-PRODUCT-NAME.
010750     MOVE WS-NEW-PROD-NAME TO WS-TRIM-SOURCE.
010760     PERFORM 955-TRIM-NAME-FIELD.
010770     IF WS-TRIM-LEN = 0
010780         MOVE "N" TO VALID-TRANSACTION-SW
010790         MOVE "Product name cannot be empty."
010800             TO WS-ERROR-TEXT
010810     ELSE
010820         MOVE "Y" TO VALID-TRANSACTION-SW
010830         MOVE SPACES TO WS-NEW-PROD-NAME
010840         MOVE WS-TRIM-TEXT (1:WS-TRIM-LEN)
010850             TO WS-NEW-PROD-NAME (1:WS-TRIM-LEN)
010860     END-IF.
010870
010880 700-VALIDATE-PRODUCT-PRICE.
010890     IF WS-NEW-PROD-PRICE NOT > 0
010900         MOVE "N" TO VALID-TRANSACTION-SW
010910         MOVE "Product price must be a positive number."
010920             TO WS-ERROR-TEXT
010930     ELSE
010940         MOVE "Y" TO VALID-TRANSACTION-SW
010950     END-IF.
010960
010970*-----------------------------------------------------------------
010980* WS-NEW-PROD-STOCK arrives from an unsigned PIC 9(05) field, so
010990* it can never test negative here -- the check is kept in so a
011000* future widening of TXN-QTY to a signed field does not silently
011010* skip this rule (this bit us once on a similar field, ticket
011020* 5290 post-mortem).
011030*-----------------------------------------------------------------
011040 700-VALIDATE-PRODUCT-STOCK.
011050     IF WS-NEW-PROD-STOCK < 0
011060         MOVE "N" TO VALID-TRANSACTION-SW
011070         MOVE "Product stock must be a non-negative integer."
011080             TO WS-ERROR-TEXT
011090     ELSE
011100         MOVE "Y" TO VALID-TRANSACTION-SW
011110     END-IF.
011120
011130******************************************************************
011140* Product table maintenance -- kept in ascending PROD-ID order
011150* by shifting entries, the way this shop has handled small
011160* in-core tables since before indexed files were common here.
011170******************************************************************
011180 750-INSERT-PRODUCT-IN-ORDER.
011190     MOVE PRODUCT-COUNT TO WS-INSERT-SUB.
011200     ADD 1 TO WS-INSERT-SUB.
011210     PERFORM 755-FIND-INSERT-POSITION
011220         VARYING WS-SUB FROM 1 BY 1
011230         UNTIL WS-SUB > PRODUCT-COUNT
011240            OR PROD-ID-TBL (WS-SUB) > WS-NEW-PROD-ID.
011250     MOVE WS-SUB TO WS-INSERT-SUB.
011260
011270     PERFORM 756-SHIFT-PRODUCT-DOWN
011280         VARYING WS-SHIFT-SUB FROM PRODUCT-COUNT BY -1
011290         UNTIL WS-SHIFT-SUB < WS-INSERT-SUB.
011300
011310     MOVE WS-NEW-PROD-ID    TO PROD-ID-TBL    (WS-INSERT-SUB).
011320     MOVE WS-NEW-PROD-NAME  TO PROD-NAME-TBL  (WS-INSERT-SUB).
011330     MOVE WS-NEW-PROD-PRICE TO PROD-PRICE-TBL (WS-INSERT-SUB).
011340     MOVE WS-NEW-PROD-STOCK TO PROD-STOCK-TBL (WS-INSERT-SUB).
011350     ADD 1 TO PRODUCT-COUNT.
011360
011370 755-FIND-INSERT-POSITION.
011380     CONTINUE.
011390
011400 756-SHIFT-PRODUCT-DOWN.
011410     COMPUTE WS-SUB = WS-SHIFT-SUB + 1.
011420     MOVE PROD-ID-TBL (WS-SHIFT-SUB) TO PROD-ID-TBL (WS-SUB).
011430     MOVE PROD-NAME-TBL (WS-SHIFT-SUB) TO PROD-NAME-TBL (WS-SUB).
011440     MOVE PROD-PRICE-TBL (WS-SHIFT-SUB)
011450         TO PROD-PRICE-TBL (WS-SUB).
011460     MOVE PROD-STOCK-TBL (WS-SHIFT-SUB)
011470         TO PROD-STOCK-TBL (WS-SUB).
011480
011490*-----------------------------------------------------------------
011500 751-REMOVE-PRODUCT-FROM-TABLE.
011510     PERFORM 757-SHIFT-PRODUCT-UP
011520         VARYING WS-SHIFT-SUB FROM WS-FOUND-SUB BY 1
011530         UNTIL WS-SHIFT-SUB NOT < PRODUCT-COUNT.
011540     SUBTRACT 1 FROM PRODUCT-COUNT.
011550
011560 757-SHIFT-PRODUCT-UP.
011570     COMPUTE WS-SUB = WS-SHIFT-SUB + 1.
011580     MOVE PROD-ID-TBL (WS-SUB) TO PROD-ID-TBL (WS-SHIFT-SUB).
011590     MOVE PROD-NAME-TBL (WS-SUB) TO PROD-NAME-TBL (WS-SHIFT-SUB).
011600     MOVE PROD-PRICE-TBL (WS-SUB)
011610         TO PROD-PRICE-TBL (WS-SHIFT-SUB).
011620     MOVE PROD-STOCK-TBL (WS-SUB)
011630         TO PROD-STOCK-TBL (WS-SHIFT-SUB).
011640
011650*-----------------------------------------------------------------
011660* Sales journal maintenance -- append-only except for CS, which
011670* closes the gap left by a cancelled entry.  Sale ids are never
011680* reissued (NEXT-SALE-ID only ever goes up), so the gap in the
011690* id sequence is the auditor's evidence a sale was cancelled.
011700*-----------------------------------------------------------------
011710 752-REMOVE-SALE-FROM-TABLE.
011720     PERFORM 758-SHIFT-SALE-UP
011730         VARYING WS-SHIFT-SUB FROM WS-INSERT-SUB BY 1
011740         UNTIL WS-SHIFT-SUB NOT < SALES-COUNT.
011750     SUBTRACT 1 FROM SALES-COUNT.
011760
011770 758-SHIFT-SALE-UP.
011780     COMPUTE WS-SUB = WS-SHIFT-SUB + 1.
011790     MOVE SALE-ID-TBL (WS-SUB)
011800         TO SALE-ID-TBL (WS-SHIFT-SUB).
011810     MOVE SALE-PROD-ID-TBL (WS-SUB)
011820         TO SALE-PROD-ID-TBL (WS-SHIFT-SUB).
011830     MOVE SALE-PROD-NAME-TBL (WS-SUB)
011840         TO SALE-PROD-NAME-TBL (WS-SHIFT-SUB).
011850     MOVE SALE-QTY-TBL (WS-SUB)
011860         TO SALE-QTY-TBL (WS-SHIFT-SUB).
011870     MOVE SALE-TOTAL-TBL (WS-SUB)
011880         TO SALE-TOTAL-TBL (WS-SHIFT-SUB).
011890     MOVE SALE-DATE-TBL (WS-SUB)
011900         TO SALE-DATE-TBL (WS-SHIFT-SUB).
011910
011920******************************************************************
011930* Error-message builders -- kept apart from the 400- paragraphs
011940* above so the id-substitution logic exists in one place.
011950******************************************************************
011960 770-BUILD-ALREADY-EXISTS-MSG.
011970     MOVE WS-NEW-PROD-ID TO WS-ED-ID.
011980     MOVE WS-ED-ID       TO WS-TRIM-SOURCE.
011990     PERFORM 960-TRIM-NUMERIC-FIELD.
012000     STRING "Product ID "                 DELIMITED BY SIZE
012010            WS-TRIM-TEXT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
012020            " already exists."              DELIMITED BY SIZE
012030            INTO WS-ERROR-TEXT
012040     END-STRING.
012050
012060 771-BUILD-NOT-FOUND-MSG.
012070     MOVE WS-COMPARE-ID TO WS-ED-ID.
012080     MOVE WS-ED-ID      TO WS-TRIM-SOURCE.
012090     PERFORM 960-TRIM-NUMERIC-FIELD.
012100     STRING "Product ID "                 DELIMITED BY SIZE
012110            WS-TRIM-TEXT (1:WS-TRIM-LEN)   DELIMITED BY SIZE
012120            " not found."                    DELIMITED BY SIZE
012130            INTO WS-ERROR-TEXT
012140     END-STRING.
012150
012160 772-BUILD-INSUFFICIENT-STOCK-MSG.
012170*    Built one piece at a time with POINTER, not one STRING with  T10920  
012180*    all five pieces -- WS-TRIM-TEXT/LEN is a single scratch pair T10920
012190*    and cannot hold the name trim and both number trims at once. T10920
012200     MOVE SPACES TO WS-ERROR-TEXT.
012210     MOVE 1      TO WS-LINE-PTR.
012220     STRING "Insufficient stock for "  DELIMITED BY SIZE
012230         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012240     MOVE PROD-NAME-TBL (WS-FOUND-SUB) TO WS-TRIM-SOURCE.
012250     PERFORM 955-TRIM-NAME-FIELD.
012260     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012270         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012280     STRING ". Available: " DELIMITED BY SIZE
012290         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012300     MOVE PROD-STOCK-TBL (WS-FOUND-SUB) TO WS-ED-STOCK.
012310     MOVE WS-ED-STOCK                   TO WS-TRIM-SOURCE.
012320     PERFORM 960-TRIM-NUMERIC-FIELD.
012330     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012340         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012350     STRING ", Requested: " DELIMITED BY SIZE
012360         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012370     MOVE TXN-QTY   TO WS-ED-QTY.
012380     MOVE WS-ED-QTY TO WS-TRIM-SOURCE.
012390     PERFORM 960-TRIM-NUMERIC-FIELD.
012400     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012410         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012420     STRING "." DELIMITED BY SIZE
012430         INTO WS-ERROR-TEXT WITH POINTER WS-LINE-PTR.
012440
012450******************************************************************
012460* Display-line formatting
012470******************************************************************
012480 850-FORMAT-PRODUCT-LINE.
012490*    Each ED field is trimmed through 960- before it goes into    T10920
012500*    the line -- STRINGing an unstrimmed ZZZZ9/$$$$$9.99 field    T10920  
012510*    DELIMITED BY SIZE copies its zero-suppression blanks too     T10920
012520*    (ticket 10920).  Built piece by piece with POINTER since     T10920
012530*    WS-TRIM-TEXT/LEN is one scratch pair, not one per field.     T10920
012540     MOVE SPACES TO WS-PRINT-LINE.
012550     MOVE 1      TO WS-LINE-PTR.
012560     STRING "ID: " DELIMITED BY SIZE
012570         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012580     MOVE PROD-ID-TBL (WS-SUB) TO WS-ED-ID.
012590     MOVE WS-ED-ID             TO WS-TRIM-SOURCE.
012600     PERFORM 960-TRIM-NUMERIC-FIELD.
012610     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012620         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012630     STRING " | Name: "             DELIMITED BY SIZE
012640            PROD-NAME-TBL (WS-SUB)  DELIMITED BY SIZE
012650         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012660     STRING " | Stock: " DELIMITED BY SIZE
012670         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012680     MOVE PROD-STOCK-TBL (WS-SUB) TO WS-ED-STOCK.
012690     MOVE WS-ED-STOCK             TO WS-TRIM-SOURCE.
012700     PERFORM 960-TRIM-NUMERIC-FIELD.
012710     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012720         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012730     STRING " | Price: " DELIMITED BY SIZE
012740         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012750     MOVE PROD-PRICE-TBL (WS-SUB) TO WS-ED-PRICE.
012760     MOVE WS-ED-PRICE             TO WS-TRIM-SOURCE.
012770     PERFORM 960-TRIM-NUMERIC-FIELD.
012780     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012790         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012800
012810 851-FORMAT-SALE-LINE.
012820     MOVE SPACES TO WS-PRINT-LINE.
012830     MOVE 1      TO WS-LINE-PTR.
012840     STRING "Sale ID: " DELIMITED BY SIZE
012850         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012860     MOVE SALE-ID-TBL (WS-SUB) TO WS-ED-ID.
012870     MOVE WS-ED-ID             TO WS-TRIM-SOURCE.
012880     PERFORM 960-TRIM-NUMERIC-FIELD.
012890     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
012900         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012910     STRING " | Product: "                 DELIMITED BY SIZE
012920            SALE-PROD-NAME-TBL (WS-SUB)     DELIMITED BY SIZE
012930         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012940     STRING " | Qty: " DELIMITED BY SIZE
012950         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
012960     MOVE SALE-QTY-TBL (WS-SUB) TO WS-ED-QTY.
012970     MOVE WS-ED-QTY             TO WS-TRIM-SOURCE.
012980     PERFORM 960-TRIM-NUMERIC-FIELD.
012990     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
013000         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
013010     STRING " | Total: " DELIMITED BY SIZE
013020         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
013030     MOVE SALE-TOTAL-TBL (WS-SUB) TO WS-ED-TOTAL.
013040     MOVE WS-ED-TOTAL             TO WS-TRIM-SOURCE.
013050     PERFORM 960-TRIM-NUMERIC-FIELD.
013060     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
013070         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
013080     STRING " | Date: "           DELIMITED BY SIZE
013090            SALE-DATE-TBL (WS-SUB) DELIMITED BY SIZE
013100         INTO WS-PRINT-LINE WITH POINTER WS-LINE-PTR.
013110
013120******************************************************************
013130* Common output and utility paragraphs
013140******************************************************************
013150 900-WRITE-REPORT-LINE.
013160     WRITE RPT-LINE FROM WS-PRINT-LINE.
013170     MOVE SPACES TO WS-PRINT-LINE.
013180
013190 950-WRITE-ERROR-LINE.
013200     MOVE SPACES TO WS-PRINT-LINE.
013210     STRING "Error: " DELIMITED BY SIZE
013220            WS-ERROR-TEXT DELIMITED BY SIZE
013230            INTO WS-PRINT-LINE
013240     END-STRING.
013250     PERFORM 900-WRITE-REPORT-LINE.
013260
013270*-----------------------------------------------------------------
013280* Right-trims WS-TRIM-SOURCE (already left-justified by MOVE)
013290* into WS-TRIM-TEXT / WS-TRIM-LEN -- used for product and search
013300* names, which never carry leading blanks.
013310*-----------------------------------------------------------------
013320 955-TRIM-NAME-FIELD.
013330     MOVE ZERO   TO WS-TRIM-LEN.
013340     MOVE SPACES TO WS-TRIM-TEXT.
013350     PERFORM 956-SCAN-NAME-LENGTH
013360         VARYING WS-TRIM-SUB FROM 20 BY -1
013370         UNTIL WS-TRIM-SUB = 0
013380            OR WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE.
013390     IF WS-TRIM-SUB > 0
013400         MOVE WS-TRIM-SUB TO WS-TRIM-LEN
013410         MOVE WS-TRIM-SOURCE (1:WS-TRIM-SUB)
013420             TO WS-TRIM-TEXT (1:WS-TRIM-SUB)
013430     END-IF.
013440
013450 956-SCAN-NAME-LENGTH.
013460*    Body of the scan is the VARYING/UNTIL test above; this
013470*    paragraph exists only so the loop has a named target, per
013480*    shop convention (no inline PERFORM ... END-PERFORM).
013490     CONTINUE.
013500
013510*-----------------------------------------------------------------
013520* TKT-11004: trims WS-TRIM-SOURCE, a 20-byte holder the caller has
013530* just MOVEd a WS-ED-xxx numeric-edited field into.  That MOVE is
013540* an alphanumeric move -- it left-justifies the edit field's own
013550* bytes (zero-suppression blanks and all) into the front of the
013560* holder and space-fills the rest, it does NOT right-justify the
013570* value out to column 20 the way the old logic assumed.  So the
013580* value is not "whatever runs from the first non-space through
013590* column 20" -- it is the contiguous run of non-space bytes that
013600* starts at the first non-space (960-/961- below) and ends at the
013610* next space or column 20, whichever comes first (962- below).
013620* A numeric-edited value never has an embedded space of
013630* its own, so that next space is always the MOVE's own padding.
013640*-----------------------------------------------------------------
013650 960-TRIM-NUMERIC-FIELD.
013660     MOVE ZERO   TO WS-TRIM-LEN.
013670     MOVE SPACES TO WS-TRIM-TEXT.
013680     PERFORM 961-SCAN-NUMERIC-START
013690         VARYING WS-TRIM-SUB FROM 1 BY 1
013700         UNTIL WS-TRIM-SUB > 20
013710            OR WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE.
013720     IF WS-TRIM-SUB NOT > 20
013730         PERFORM 962-SCAN-NUMERIC-STOP
013740             VARYING WS-TRIM-END FROM WS-TRIM-SUB BY 1
013750             UNTIL WS-TRIM-END > 20
013760                OR WS-TRIM-SOURCE (WS-TRIM-END:1) = SPACE
013770         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-SUB
013780         MOVE WS-TRIM-SOURCE (WS-TRIM-SUB:WS-TRIM-LEN)
013790             TO WS-TRIM-TEXT (1:WS-TRIM-LEN)
013800     END-IF.
013810
013820 961-SCAN-NUMERIC-START.
013830     CONTINUE.
013840
013850 962-SCAN-NUMERIC-STOP.
013860*    Body of the scan is the VARYING/UNTIL test above; this
013870*    paragraph exists only so the loop has a named target, per
013880*    shop convention (no inline PERFORM ... END-PERFORM).
013890     CONTINUE.
013900
013910
