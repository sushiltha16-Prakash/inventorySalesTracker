000100******************************************************************
000110* EXTEND-VALUE
000120*
000130* CALLed subprogram: extends a quantity times a unit price into
000140* a checked money value.  Used for both sale totals and inventory
000150* valuation so a future rounding-rule or overflow-guard change
000160* only has to be made in one place (ticket 9004).
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 EXTEND-VALUE.
000210 AUTHOR.                     N. C. COYLE.
000220 INSTALLATION.               CENTRAL SUPPLY CO. -- DATA PROC.
000230 DATE-WRITTEN.               MARCH 14, 1983.
000240 DATE-COMPILED.
000250 SECURITY.                   COMPANY CONFIDENTIAL --
000260                             AUTHORIZED PERSONNEL ONLY.
000270*-----------------------------------------------------------------
000280* CHANGE LOG
000290*
000300*   1983-03-14  ncc  TKT-4412  Original program: extend a product T4412   
000310*                              table quantity and unit price for  T4412   
000320*                              the inventory valuation report.    T4412   
000330*   1991-08-05  jfh  TKT-5410  Overflow guard added -- a bad      T5410   
000340*                              multiply used to leave LS-VALUE    T5410   
000350*                              negative with no warning; now      T5410   
000360*                              clamped and flagged.               T5410   
000370*   1998-11-03  rgs  TKT-6001  YEAR 2000 REVIEW: no date fields inT6001   
000380*                              this program.  No code change      T6001   
000390*                              required.                          T6001   
000400*   2003-06-18  jfh  TKT-9004  Renamed from COMPUTE-VALUE to      T9004
000410*                              EXTEND-VALUE and widened for sale  T9004
000420*                              totals as well as inventory value; T9004
000430*                              CALLed from TXNDRIVR in place of   T9004
000440*                              the in-line multiply it used to do.T9004
000450*   2017-01-17  dpk  TKT-10877 PROCEDURE DIVISION header was      T10877
000460*                              USING the EXTEND-VALUE-PARMS group T10877
000470*                              name while every CALL still passed T10877
000480*                              three separate fields -- EV-QTY,   T10877
000490*                              EV-PRICE and EV-VALUE were all     T10877
000500*                              aliasing onto WS-EXT-QTY's storage T10877
000510*                              in the caller.  Changed to USING   T10877
000520*                              the three elementary items to      T10877
000530*                              match the callers and this         T10877
000540*                              program's own linkage comment.     T10877
000550******************************************************************
000560 ENVIRONMENT                 DIVISION.
000570*-----------------------------------------------------------------
000580 CONFIGURATION               SECTION.
000590 SOURCE-COMPUTER.            IBM-4341.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     UPSI-0 IS DEBUG-LISTING-SWITCH.
000630******************************************************************
000640 DATA                        DIVISION.
000650*-----------------------------------------------------------------
000660 WORKING-STORAGE             SECTION.
000670*-----------------------------------------------------------------
000680*    Working copy of the extended value while it is being range   
000690*    checked, before it is moved back out to the caller.          
000700*-----------------------------------------------------------------
000710 01  WS-VALUE-CHECK-AREA.
000720     05  WS-CHECK-VALUE          PIC S9(09)V99.
000730     05  WS-OVERFLOW-SW          PIC X(01).
000740         88  WS-OVERFLOW-FOUND             VALUE "Y".
000750     05  FILLER                  PIC X(04).
000760
000770 01  WS-VALUE-CHECK-VIEW REDEFINES WS-VALUE-CHECK-AREA.
000780     05  WS-CHECK-VALUE-WHOLE    PIC S9(09).
000790     05  WS-CHECK-VALUE-CENTS    PIC 99.
000800     05  FILLER                  PIC X(05).
000810
000820*-----------------------------------------------------------------
000830*    Working copy of the incoming quantity, high/low digit split  
000840*    kept from the days this ran on hardware with a 4-digit       
000850*    multiply limit -- the split is no longer load-bearing but    
000860*    the shop has never taken it back out.                        
000870*-----------------------------------------------------------------
000880 01  WS-QTY-CHECK-AREA.
000890     05  WS-CHECK-QTY            PIC 9(05).
000900     05  FILLER                  PIC X(05).
000910
000920 01  WS-QTY-CHECK-VIEW REDEFINES WS-QTY-CHECK-AREA.
000930     05  WS-CHECK-QTY-HIGH       PIC 9(03).
000940     05  WS-CHECK-QTY-LOW        PIC 9(02).
000950     05  FILLER                  PIC X(05).
000960
000970 01  WS-PRICE-CHECK-AREA.
000980     05  WS-CHECK-PRICE          PIC S9(05)V99.
000990     05  FILLER                  PIC X(04).
001000
001010 01  WS-PRICE-CHECK-VIEW REDEFINES WS-PRICE-CHECK-AREA.
001020     05  WS-CHECK-PRICE-WHOLE    PIC S9(05).
001030     05  WS-CHECK-PRICE-CENTS    PIC 99.
001040     05  FILLER                  PIC X(04).
001050
001060 01  WORK-COUNTERS               COMP.
001070     05  WS-CALL-COUNT           PIC 9(07).
001080     05  FILLER                  PIC 9(03).
001090
001100*-----------------------------------------------------------------
001110 LINKAGE                     SECTION.
001120*-----------------------------------------------------------------
001130*    Parameter layout is fixed by the callers (TXNDRIVR); do not  
001140*    reorder or resize these three fields without checking every  
001150*    CALL "EXTEND-VALUE" USING in the calling programs (ticket    
001160*    9004 post-mortem -- this bit us once already).               
001170*-----------------------------------------------------------------
001180 01  EXTEND-VALUE-PARMS.
001190     05  EV-QTY                  PIC 9(05).
001200     05  EV-PRICE                PIC S9(05)V99.
001210     05  EV-VALUE                PIC S9(09)V99.
001220     05  FILLER                  PIC X(05).
001230
001240******************************************************************
001250 PROCEDURE                   DIVISION    USING EV-QTY EV-PRICE
001260                                             EV-VALUE.
001270*-----------------------------------------------------------------
001280* Main procedure
001290*-----------------------------------------------------------------
001300 100-EXTEND-VALUE.
001310     ADD  1              TO WS-CALL-COUNT.
001320     MOVE EV-QTY         TO WS-CHECK-QTY.
001330     MOVE EV-PRICE       TO WS-CHECK-PRICE.
001340     MOVE "N"            TO WS-OVERFLOW-SW.
001350
001360     COMPUTE WS-CHECK-VALUE = WS-CHECK-QTY * WS-CHECK-PRICE.
001370     PERFORM 200-CHECK-VALUE-SIGN.
001380
001390     MOVE WS-CHECK-VALUE TO EV-VALUE.
001400     EXIT    PROGRAM.
001410
001420*-----------------------------------------------------------------
001430* A negative extension can only mean a bad price was passed in
001440* (unit prices and quantities are both unsigned coming in); the
001450* shop's rule since the overflow guard was added is to clamp to
001460* zero rather than let a negative total reach the report writer
001470* (ticket 5410).
001480*-----------------------------------------------------------------
001490 200-CHECK-VALUE-SIGN.
001500     IF WS-CHECK-VALUE < 0
001510         MOVE "Y"  TO WS-OVERFLOW-SW
001520         MOVE ZERO TO WS-CHECK-VALUE
001530     END-IF.
001540
