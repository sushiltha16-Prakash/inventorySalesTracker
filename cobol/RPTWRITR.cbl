000010******************************************************************
000020* REPORT-WRITER
000030*
000040* CALLed subprogram: builds the Inventory Report or the Sales
000050* Report into an internal line table on the "start" call, then
000060* hands the caller one line at a time on "next" calls -- same
000070* one-at-a-time handoff shape as a sequential READ, so TXNDRIVR
000080* can drive the WRITE loop without knowing how a report is put
000090* together (ticket 9004).
000100******************************************************************
000110 IDENTIFICATION              DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.                 REPORT-WRITER.
000140 AUTHOR.                     J. F. HANNIGAN.
000150 INSTALLATION.               CENTRAL SUPPLY CO. -- DATA PROC.
000160 DATE-WRITTEN.               JUNE 18, 2003.
000170 DATE-COMPILED.
000180 SECURITY.                   COMPANY CONFIDENTIAL --
000190                             AUTHORIZED PERSONNEL ONLY.
000200*-----------------------------------------------------------------
000210* CHANGE LOG
000220*
000230*   2003-06-18  jfh  TKT-9004  Original program.  Report building T9004   
000240*                              split out of TXNDRIVR so a print   T9004   
000250*                              layout change does not touch the   T9004   
000260*                              dispatcher.  Inventory Report only.T9004   
000270*   2004-09-14  jfh  TKT-9550  No change -- SN added to TXNDRIVR  T9550   
000280*                              does not touch reporting.          T9550   
000290*   2009-05-01  dwp  TKT-5290  No change -- FP/FS added to        T5290   
000300*                              TXNDRIVR do not touch reporting.   T5290   
000310*   2011-02-08  dwp  TKT-6120  Low Stock Alert / Out of Stock     T6120   
000320*                              Alert lines added to the Inventory T6120   
000330*                              Report summary per Purchasing's    T6120   
000340*                              request.                           T6120   
000350*   2016-11-29  jjk  TKT-10321 Sales Report added (SR).  Journal  T10321  
000360*                              is aggregated by product name in   T10321  
000370*                              recording order for the tie-break  T10321  
000380*                              rule, then resequenced into name   T10321  
000390*                              order for the detail listing --    T10321  
000400*                              no SORT verb on this system, table T10321  
000410*                              is resequenced in place by a       T10321
000420*                              straight insertion pass.           T10321
000430*   2017-02-06  dpk  TKT-10920 Inventory/Sales listing lines were T10920
000440*                              STRINGing WS-ED-xxx zero-suppressedT10920
000450*                              fields DELIMITED BY SIZE, printing T10920
000460*                              the ZZZZ9/$$$9.99 zero-suppression T10920  
000470*                              blanks along with the digits.      T10920
000480*                              430-, 450-, 530-, 540- and 551-    T10920
000490*                              now trim each field through a new  T10920
000500*                              960-TRIM-NUMERIC-FIELD (same       T10920  
000510*                              scan-from-the-left idiom TXNDRIVR  T10920
000520*                              already used) before it goes into  T10920
000530*                              the line; multi-field lines are    T10920
000540*                              built piece by piece with STRING   T10920
000550*                              ... WITH POINTER.                  T10920
000560*   2017-02-14  dpk  TKT-11004 960-TRIM-NUMERIC-FIELD itself was  T11004  
000570*                              wrong -- it scanned for the first  T11004  
000580*                              non-space (correct) but then copiedT11004  
000590*                              through column 20 of the 20-byte   T11004  
000600*                              holder as if the value had been    T11004  
000610*                              right-justified out to that column.T11004  
000620*                              It hadn't -- the caller's plain    T11004  
000630*                              MOVE left-justifies the edit field,T11004  
000640*                              so the "trimmed" result kept every T11004  
000650*                              byte of trailing MOVE-padding,     T11004  
000660*                              exactly the embedded-space bug     T11004  
000670*                              TKT-10920 was supposed to fix.  NowT11004  
000680*                              stops the copy at the next space   T11004  
000690*                              (or column 20) instead of always   T11004  
000700*                              column 20.                         T11004  
000710******************************************************************
000720 ENVIRONMENT                 DIVISION.
000730*-----------------------------------------------------------------
000740 CONFIGURATION               SECTION.
000750 SOURCE-COMPUTER.            IBM-4341.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     UPSI-0 IS DEBUG-LISTING-SWITCH.
000790******************************************************************
000800 DATA                        DIVISION.
000810*-----------------------------------------------------------------
000820 WORKING-STORAGE             SECTION.
000830*-----------------------------------------------------------------
000840*    The whole report, built line by line on the start call and   
000850*    handed back one line per subsequent call.                    
000860*-----------------------------------------------------------------
000870 01  WS-REPORT-LINE-TBL.
000880     05  WS-LINE-COUNT           PIC 9(03) COMP.
000890     05  WS-LINE-CURSOR          PIC 9(03) COMP.
000900     05  WS-LINE-ENTRY           PIC X(132) OCCURS 250 TIMES.
000910     05  FILLER                  PIC X(20).
000920
000930*-----------------------------------------------------------------
000940 01  WORK-SUBSCRIPTS             COMP.
000950     05  WS-SUB                  PIC 9(03).
000960     05  WS-AGG-SUB              PIC 9(03).
000970     05  WS-SORT-SUB             PIC 9(03).
000980     05  WS-COMPARE-SUB          PIC 9(03).
000990     05  WS-PRIOR-SUB            PIC 9(03).
001000     05  WS-TRIM-SUB             PIC 9(03).
001010*    End-of-value marker for 960- below (ticket 11004) -- the
001020*    value's own trailing MOVE-padding starts here, which is not
001030*    the same thing as column 20 of the 20-byte scratch holder.
001040     05  WS-TRIM-END             PIC 9(03).
001050*    Running offset for the multi-piece STRING ... WITH POINTER
001060*    builds below (ticket 10920).
001070     05  WS-LINE-PTR             PIC 9(03).
001080     05  FILLER                  PIC 9(03).
001090
001100 01  SWITCHES-AND-COUNTERS.
001110     05  WS-AGG-FOUND-SW         PIC X(01).
001120         88  WS-AGG-FOUND                  VALUE "Y".
001130     05  WS-ALERT-FIRST-SW       PIC X(01).
001140         88  WS-ALERT-IS-FIRST              VALUE "Y".
001150     05  FILLER                  PIC X(06).
001160
001170*-----------------------------------------------------------------
001180*    Per-product-name aggregation of the sales journal, built in  
001190*    the order each name is first seen (needed for the "first     
001200*    encountered wins" tie-break) and later resequenced into name 
001210*    order for the SALES BY PRODUCT listing.                      
001220*-----------------------------------------------------------------
001230 01  WS-AGGREGATION-AREA.
001240     05  WS-AGG-COUNT            PIC 9(03) COMP.
001250     05  WS-AGG-NAME-TBL         PIC X(20)     OCCURS 100 TIMES.
001260     05  WS-AGG-QTY-TBL          PIC 9(07)     OCCURS 100 TIMES.
001270     05  WS-AGG-REVENUE-TBL      PIC 9(09)V99  OCCURS 100 TIMES.
001280     05  FILLER                  PIC X(30).
001290
001300*-----------------------------------------------------------------
001310*    Best-quantity / best-revenue tracking while the aggregation  
001320*    is scanned in encounter order.  High/low split kept from the 
001330*    days a single accumulator could not hold a full sales-count  
001340*    figure on this shop's earliest reporting runs.               
001350*-----------------------------------------------------------------
001360 01  WS-BEST-TRACK-AREA.
001370     05  WS-BEST-QTY             PIC 9(07).
001380     05  WS-BEST-QTY-NAME        PIC X(20).
001390     05  WS-BEST-REVENUE         PIC 9(09)V99.
001400     05  WS-BEST-REVENUE-NAME    PIC X(20).
001410     05  FILLER                  PIC X(10).
001420
001430 01  WS-BEST-TRACK-VIEW REDEFINES WS-BEST-TRACK-AREA.
001440     05  WS-BEST-QTY-HIGH        PIC 9(04).
001450     05  WS-BEST-QTY-LOW         PIC 9(03).
001460     05  FILLER                  PIC X(20).
001470     05  WS-BEST-REV-WHOLE       PIC 9(09).
001480     05  WS-BEST-REV-CENTS       PIC 99.
001490     05  FILLER                  PIC X(30).
001500
001510*-----------------------------------------------------------------
001520 01  WS-TOTALS.
001530     05  WS-TOTAL-INV-VALUE      PIC 9(09)V99.
001540     05  WS-TOTAL-STOCK-ITEMS    PIC 9(07) COMP.
001550     05  WS-LOW-STOCK-COUNT      PIC 9(03) COMP.
001560     05  WS-OUT-STOCK-COUNT      PIC 9(03) COMP.
001570     05  WS-TOTAL-REVENUE        PIC 9(09)V99.
001580     05  WS-AVERAGE-SALE         PIC 9(07)V99.
001590     05  FILLER                  PIC X(06).
001600
001610 01  WS-TOTALS-VIEW REDEFINES WS-TOTALS.
001620     05  WS-INV-VALUE-WHOLE      PIC 9(09).
001630     05  WS-INV-VALUE-CENTS      PIC 99.
001640     05  FILLER                  PIC X(13).
001650     05  WS-REVENUE-WHOLE        PIC 9(09).
001660     05  WS-REVENUE-CENTS        PIC 99.
001670     05  FILLER                  PIC X(09).
001680
001690*-----------------------------------------------------------------
001700*    Money and count edit fields, and the line-under-construction 
001710*    area.  The REDEFINES gives a fixed-position view of the line 
001720*    while it is being built a piece at a time, the way this shop 
001730*    has always laid out its detail lines.                        
001740*-----------------------------------------------------------------
001750 01  WS-EDIT-FIELDS.
001760     05  WS-ED-ID                PIC ZZZZ9.
001770     05  WS-ED-STOCK             PIC ZZZZ9.
001780     05  WS-ED-COUNT             PIC ZZZZ9.
001790     05  WS-ED-QTY               PIC ZZZZZZ9.
001800     05  WS-ED-PRICE             PIC $$$$$9.99.
001810     05  WS-ED-VALUE             PIC $$$$$$$$$9.99.
001820     05  WS-ED-REVENUE           PIC $$$$$$$$$9.99.
001830     05  WS-ED-AVERAGE           PIC $$$$$$$9.99.
001840     05  WS-STATUS-TEXT          PIC X(12).
001850     05  WS-STATUS-LEN           PIC 9(02) COMP.
001860     05  FILLER                  PIC X(08).
001870
001880 01  WS-LINE-BUILD-AREA.
001890     05  WS-LINE-TEXT            PIC X(132) VALUE SPACES.
001900     05  FILLER                  PIC X(04).
001910
001920 01  WS-LINE-BUILD-VIEW REDEFINES WS-LINE-BUILD-AREA.
001930     05  WS-LINE-LEFT            PIC X(64).
001940     05  WS-LINE-RIGHT           PIC X(64).
001950     05  FILLER                  PIC X(08).
001960
001970 01  WS-TRIM-AREA.
001980     05  WS-TRIM-SOURCE          PIC X(20).
001990     05  WS-TRIM-TEXT            PIC X(20).
002000     05  WS-TRIM-LEN             PIC 9(02) COMP.
002010     05  FILLER                  PIC X(04).
002020
002030*-----------------------------------------------------------------
002040*    Local copy of the EXTEND-VALUE call parameters -- kept the   
002050*    same names TXNDRIVR uses for the same call so the two        
002060*    programs read the same way (ticket 9004).                    
002070*-----------------------------------------------------------------
002080 01  WS-EXTEND-LINKAGE.
002090     05  WS-EXT-QTY              PIC 9(05).
002100     05  WS-EXT-PRICE            PIC S9(05)V99.
002110     05  WS-EXT-VALUE            PIC S9(09)V99.
002120     05  FILLER                  PIC X(05).
002130
002140 01  WS-ALERT-AREA.
002150     05  WS-ALERT-LINE           PIC X(132) VALUE SPACES.
002160     05  WS-ALERT-PTR            PIC 9(03) COMP.
002170     05  FILLER                  PIC X(08).
002180
002190*-----------------------------------------------------------------
002200*    Banner and rule segments -- built up ten characters at a     
002210*    time so no one source line has to carry a seventy-byte       
002220*    literal, the way the shop has patched around margin limits   
002230*    on the older report programs.                                
002240*-----------------------------------------------------------------
002250 01  WS-RULE-CONSTANTS.
002260     05  WS-EQUAL-SEG            PIC X(10) VALUE "==========".
002270     05  WS-DASH-SEG             PIC X(10) VALUE "----------".
002280     05  FILLER                  PIC X(10).
002290
002300*-----------------------------------------------------------------
002310 LINKAGE                     SECTION.
002320*-----------------------------------------------------------------
002330*    Parameter layout is fixed by the callers; do not reorder or  
002340*    resize without checking every CALL "REPORT-WRITER" USING     
002350*    (ticket 9004).                                               
002360*-----------------------------------------------------------------
002370 01  RPT-FUNCTION-CODE-L         PIC X(02).
002380 01  RPT-CALL-MODE-L             PIC X(01).
002390     88  RPT-MODE-START-L                  VALUE "S".
002400     88  RPT-MODE-NEXT-L                   VALUE "N".
002410 COPY "ProductRecord.cpy".
002420 COPY "SaleRecord.cpy".
002430 01  RPT-MORE-LINES-SW-L         PIC X(01).
002440     88  RPT-MORE-LINES-L                  VALUE "Y".
002450 01  RPT-OUT-LINE-L              PIC X(132).
002460
002470******************************************************************
002480 PROCEDURE                   DIVISION    USING RPT-FUNCTION-CODE-L
002490                                         RPT-CALL-MODE-L
002500                                         PRODUCT-TABLE-AREA
002510                                         SALES-TABLE-AREA
002520                                         RPT-MORE-LINES-SW-L
002530                                         RPT-OUT-LINE-L.
002540*-----------------------------------------------------------------
002550* Main procedure
002560*-----------------------------------------------------------------
002570 100-REPORT-WRITER.
002580     EVALUATE TRUE
002590         WHEN RPT-MODE-START-L
002600             PERFORM 200-BUILD-REPORT-LINES
002610             PERFORM 300-RETURN-FIRST-LINE
002620         WHEN RPT-MODE-NEXT-L
002630             PERFORM 300-RETURN-NEXT-LINE
002640     END-EVALUATE.
002650     EXIT    PROGRAM.
002660
002670*-----------------------------------------------------------------
002680 200-BUILD-REPORT-LINES.
002690     MOVE 0 TO WS-LINE-COUNT.
002700     EVALUATE RPT-FUNCTION-CODE-L
002710         WHEN "IR"   PERFORM 400-BUILD-INVENTORY-REPORT
002720         WHEN "SR"   PERFORM 500-BUILD-SALES-REPORT
002730     END-EVALUATE.
002740
002750*-----------------------------------------------------------------
002760 300-RETURN-FIRST-LINE.
002770     MOVE 1 TO WS-LINE-CURSOR.
002780     IF WS-LINE-COUNT > 0
002790         MOVE WS-LINE-ENTRY (WS-LINE-CURSOR) TO RPT-OUT-LINE-L
002800         MOVE "Y" TO RPT-MORE-LINES-SW-L
002810     ELSE
002820         MOVE "N" TO RPT-MORE-LINES-SW-L
002830     END-IF.
002840
002850 300-RETURN-NEXT-LINE.
002860     ADD 1 TO WS-LINE-CURSOR.
002870     IF WS-LINE-CURSOR NOT > WS-LINE-COUNT
002880         MOVE WS-LINE-ENTRY (WS-LINE-CURSOR) TO RPT-OUT-LINE-L
002890         MOVE "Y" TO RPT-MORE-LINES-SW-L
002900     ELSE
002910         MOVE "N" TO RPT-MORE-LINES-SW-L
002920     END-IF.
002930
002940******************************************************************
002950* Inventory Report
002960******************************************************************
002970 400-BUILD-INVENTORY-REPORT.
002980     PERFORM 410-APPEND-BANNER-LINES.
002990     IF PRODUCT-COUNT = 0
003000         PERFORM 420-APPEND-EMPTY-INVENTORY-LINE
003010     ELSE
003020         PERFORM 430-APPEND-ONE-PRODUCT-LINE
003030             VARYING WS-SUB FROM 1 BY 1
003040             UNTIL WS-SUB > PRODUCT-COUNT
003050         PERFORM 440-COMPUTE-INVENTORY-TOTALS
003060         PERFORM 450-APPEND-INVENTORY-SUMMARY
003070     END-IF.
003080
003090 410-APPEND-BANNER-LINES.
003100     PERFORM 405-BUILD-EQUAL-LINE.
003110     PERFORM 470-STORE-LINE.
003120     MOVE SPACES TO WS-LINE-TEXT.
003130     IF RPT-FUNCTION-CODE-L = "IR"
003140         STRING "                         INVENTORY REPORT"
003150             DELIMITED BY SIZE INTO WS-LINE-TEXT
003160     ELSE
003170         STRING "                           SALES REPORT"
003180             DELIMITED BY SIZE INTO WS-LINE-TEXT
003190     END-IF.
003200     PERFORM 470-STORE-LINE.
003210     PERFORM 405-BUILD-EQUAL-LINE.
003220     PERFORM 470-STORE-LINE.
003230
003240 420-APPEND-EMPTY-INVENTORY-LINE.
003250     MOVE "No products in inventory." TO WS-LINE-TEXT.
003260     PERFORM 470-STORE-LINE.
003270
003280*-----------------------------------------------------------------
003290 430-APPEND-ONE-PRODUCT-LINE.
003300*    Each ED field trimmed through 960- before it goes into the
003310*    line -- see the TKT-10920 note above 960-TRIM-NUMERIC-FIELD.
003320     PERFORM 435-DETERMINE-STATUS-TEXT.
003330     MOVE SPACES TO WS-LINE-TEXT.
003340     MOVE 1      TO WS-LINE-PTR.
003350     STRING "ID: " DELIMITED BY SIZE
003360         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003370     MOVE PROD-ID-TBL (WS-SUB) TO WS-ED-ID.
003380     MOVE WS-ED-ID            TO WS-TRIM-SOURCE.
003390     PERFORM 960-TRIM-NUMERIC-FIELD.
003400     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
003410         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003420     STRING " | Name: "            DELIMITED BY SIZE
003430            PROD-NAME-TBL (WS-SUB) DELIMITED BY SIZE
003440         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003450     STRING " | Stock: " DELIMITED BY SIZE
003460         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003470     MOVE PROD-STOCK-TBL (WS-SUB) TO WS-ED-STOCK.
003480     MOVE WS-ED-STOCK             TO WS-TRIM-SOURCE.
003490     PERFORM 960-TRIM-NUMERIC-FIELD.
003500     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
003510         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003520     STRING " | Price: " DELIMITED BY SIZE
003530         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003540     MOVE PROD-PRICE-TBL (WS-SUB) TO WS-ED-PRICE.
003550     MOVE WS-ED-PRICE             TO WS-TRIM-SOURCE.
003560     PERFORM 960-TRIM-NUMERIC-FIELD.
003570     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
003580         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003590     STRING " | Status: "               DELIMITED BY SIZE
003600            WS-STATUS-TEXT (1:WS-STATUS-LEN) DELIMITED BY SIZE
003610         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
003620     PERFORM 470-STORE-LINE.
003630
003640 435-DETERMINE-STATUS-TEXT.
003650     IF PROD-STOCK-TBL (WS-SUB) = 0
003660         MOVE "OUT OF STOCK" TO WS-STATUS-TEXT
003670         MOVE 12             TO WS-STATUS-LEN
003680     ELSE
003690         IF PROD-STOCK-TBL (WS-SUB) NOT > 10
003700             MOVE "LOW STOCK" TO WS-STATUS-TEXT
003710             MOVE 9           TO WS-STATUS-LEN
003720         ELSE
003730             MOVE "In Stock" TO WS-STATUS-TEXT
003740             MOVE 8          TO WS-STATUS-LEN
003750         END-IF
003760     END-IF.
003770
003780*-----------------------------------------------------------------
003790 440-COMPUTE-INVENTORY-TOTALS.
003800     MOVE 0 TO WS-TOTAL-INV-VALUE.
003810     MOVE 0 TO WS-TOTAL-STOCK-ITEMS.
003820     MOVE 0 TO WS-LOW-STOCK-COUNT.
003830     MOVE 0 TO WS-OUT-STOCK-COUNT.
003840     PERFORM 441-ADD-ONE-PRODUCT-TOTAL
003850         VARYING WS-SUB FROM 1 BY 1
003860         UNTIL WS-SUB > PRODUCT-COUNT.
003870
003880 441-ADD-ONE-PRODUCT-TOTAL.
003890     ADD PROD-STOCK-TBL (WS-SUB) TO WS-TOTAL-STOCK-ITEMS.
003900     MOVE PROD-STOCK-TBL (WS-SUB) TO WS-EXT-QTY.
003910     MOVE PROD-PRICE-TBL (WS-SUB) TO WS-EXT-PRICE.
003920     CALL "EXTEND-VALUE" USING WS-EXT-QTY WS-EXT-PRICE
003930         WS-EXT-VALUE.
003940     ADD WS-EXT-VALUE TO WS-TOTAL-INV-VALUE.
003950     IF PROD-STOCK-TBL (WS-SUB) = 0
003960         ADD 1 TO WS-OUT-STOCK-COUNT
003970     ELSE
003980         IF PROD-STOCK-TBL (WS-SUB) NOT > 10
003990             ADD 1 TO WS-LOW-STOCK-COUNT
004000         END-IF
004010     END-IF.
004020
004030*-----------------------------------------------------------------
004040 450-APPEND-INVENTORY-SUMMARY.
004050     PERFORM 406-BUILD-DASH-LINE.
004060     PERFORM 470-STORE-LINE.
004070     MOVE "SUMMARY:" TO WS-LINE-TEXT.
004080     PERFORM 470-STORE-LINE.
004090
004100     MOVE PRODUCT-COUNT TO WS-ED-COUNT.
004110     MOVE WS-ED-COUNT   TO WS-TRIM-SOURCE.
004120     PERFORM 960-TRIM-NUMERIC-FIELD.
004130     STRING "  Total Products: "            DELIMITED BY SIZE
004140            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
004150            INTO WS-LINE-TEXT.
004160     PERFORM 470-STORE-LINE.
004170
004180     MOVE WS-TOTAL-STOCK-ITEMS TO WS-ED-QTY.
004190     MOVE WS-ED-QTY            TO WS-TRIM-SOURCE.
004200     PERFORM 960-TRIM-NUMERIC-FIELD.
004210     STRING "  Total Items in Stock: "       DELIMITED BY SIZE
004220            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
004230            INTO WS-LINE-TEXT.
004240     PERFORM 470-STORE-LINE.
004250
004260     MOVE WS-TOTAL-INV-VALUE TO WS-ED-VALUE.
004270     MOVE WS-ED-VALUE        TO WS-TRIM-SOURCE.
004280     PERFORM 960-TRIM-NUMERIC-FIELD.
004290     STRING "  Total Inventory Value: "      DELIMITED BY SIZE
004300            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
004310            INTO WS-LINE-TEXT.
004320     PERFORM 470-STORE-LINE.
004330
004340     MOVE WS-LOW-STOCK-COUNT TO WS-ED-COUNT.
004350     MOVE WS-ED-COUNT        TO WS-TRIM-SOURCE.
004360     PERFORM 960-TRIM-NUMERIC-FIELD.
004370     STRING "  Low Stock Items (10 or less): " DELIMITED BY SIZE
004380            WS-TRIM-TEXT (1:WS-TRIM-LEN)        DELIMITED BY SIZE
004390            INTO WS-LINE-TEXT.
004400     PERFORM 470-STORE-LINE.
004410
004420     MOVE WS-OUT-STOCK-COUNT TO WS-ED-COUNT.
004430     MOVE WS-ED-COUNT        TO WS-TRIM-SOURCE.
004440     PERFORM 960-TRIM-NUMERIC-FIELD.
004450     STRING "  Out of Stock Items: "          DELIMITED BY SIZE
004460            WS-TRIM-TEXT (1:WS-TRIM-LEN)      DELIMITED BY SIZE
004470            INTO WS-LINE-TEXT.
004480     PERFORM 470-STORE-LINE.
004490
004500     IF WS-LOW-STOCK-COUNT > 0
004510         PERFORM 460-APPEND-LOW-STOCK-ALERT
004520     END-IF.
004530     IF WS-OUT-STOCK-COUNT > 0
004540         PERFORM 461-APPEND-OUT-STOCK-ALERT
004550     END-IF.
004560
004570     PERFORM 405-BUILD-EQUAL-LINE.
004580     PERFORM 470-STORE-LINE.
004590
004600*-----------------------------------------------------------------
004610 460-APPEND-LOW-STOCK-ALERT.
004620     MOVE SPACES TO WS-ALERT-LINE.
004630     MOVE 1 TO WS-ALERT-PTR.
004640     STRING "  Low Stock Alert: " DELIMITED BY SIZE
004650         INTO WS-ALERT-LINE WITH POINTER WS-ALERT-PTR.
004660     MOVE "Y" TO WS-ALERT-FIRST-SW.
004670     PERFORM 462-ADD-LOW-STOCK-NAME
004680         VARYING WS-SUB FROM 1 BY 1
004690         UNTIL WS-SUB > PRODUCT-COUNT.
004700     MOVE WS-ALERT-LINE TO WS-LINE-TEXT.
004710     PERFORM 470-STORE-LINE.
004720
004730 462-ADD-LOW-STOCK-NAME.
004740     IF PROD-STOCK-TBL (WS-SUB) > 0
004750             AND PROD-STOCK-TBL (WS-SUB) NOT > 10
004760         PERFORM 465-APPEND-ALERT-NAME
004770     END-IF.
004780
004790 461-APPEND-OUT-STOCK-ALERT.
004800     MOVE SPACES TO WS-ALERT-LINE.
004810     MOVE 1 TO WS-ALERT-PTR.
004820     STRING "  Out of Stock Alert: " DELIMITED BY SIZE
004830         INTO WS-ALERT-LINE WITH POINTER WS-ALERT-PTR.
004840     MOVE "Y" TO WS-ALERT-FIRST-SW.
004850     PERFORM 463-ADD-OUT-STOCK-NAME
004860         VARYING WS-SUB FROM 1 BY 1
004870         UNTIL WS-SUB > PRODUCT-COUNT.
004880     MOVE WS-ALERT-LINE TO WS-LINE-TEXT.
004890     PERFORM 470-STORE-LINE.
004900
004910 463-ADD-OUT-STOCK-NAME.
004920     IF PROD-STOCK-TBL (WS-SUB) = 0
004930         PERFORM 465-APPEND-ALERT-NAME
004940     END-IF.
004950
004960*-----------------------------------------------------------------
004970* Appends via WITH POINTER rather than re-STRINGing the line back
004980* into itself -- the old alert-line routine tried to read and
004990* rewrite WS-ALERT-LINE in the same STRING statement and lost the
005000* tail of the line; POINTER keeps the write position separate from
005010* the field being grown (ticket 10321 post-mortem).
005020 465-APPEND-ALERT-NAME.
005030     MOVE PROD-NAME-TBL (WS-SUB) TO WS-TRIM-SOURCE.
005040     PERFORM 900-TRIM-NAME-FIELD.
005050     IF NOT WS-ALERT-IS-FIRST
005060         STRING ", " DELIMITED BY SIZE
005070             INTO WS-ALERT-LINE WITH POINTER WS-ALERT-PTR
005080     END-IF.
005090     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
005100         INTO WS-ALERT-LINE WITH POINTER WS-ALERT-PTR.
005110     MOVE "N" TO WS-ALERT-FIRST-SW.
005120
005130*-----------------------------------------------------------------
005140 405-BUILD-EQUAL-LINE.
005150     MOVE SPACES TO WS-LINE-TEXT.
005160     STRING WS-EQUAL-SEG WS-EQUAL-SEG WS-EQUAL-SEG WS-EQUAL-SEG
005170            WS-EQUAL-SEG WS-EQUAL-SEG WS-EQUAL-SEG
005180            DELIMITED BY SIZE INTO WS-LINE-TEXT.
005190
005200 406-BUILD-DASH-LINE.
005210     MOVE SPACES TO WS-LINE-TEXT.
005220     STRING WS-DASH-SEG WS-DASH-SEG WS-DASH-SEG WS-DASH-SEG
005230            WS-DASH-SEG WS-DASH-SEG WS-DASH-SEG
005240            DELIMITED BY SIZE INTO WS-LINE-TEXT.
005250
005260*-----------------------------------------------------------------
005270 470-STORE-LINE.
005280     IF WS-LINE-COUNT < 250
005290         ADD 1 TO WS-LINE-COUNT
005300         MOVE WS-LINE-TEXT TO WS-LINE-ENTRY (WS-LINE-COUNT)
005310     END-IF.
005320     MOVE SPACES TO WS-LINE-TEXT.
005330
005340******************************************************************
005350* Sales Report
005360******************************************************************
005370 500-BUILD-SALES-REPORT.
005380     PERFORM 410-APPEND-BANNER-LINES.
005390     IF SALES-COUNT = 0
005400         PERFORM 510-APPEND-EMPTY-SALES-LINE
005410     ELSE
005420         PERFORM 520-COMPUTE-SALES-TOTALS
005430         PERFORM 530-APPEND-SALES-TOTALS-LINES
005440         PERFORM 600-AGGREGATE-SALES-JOURNAL
005450         PERFORM 650-FIND-TOP-PRODUCTS
005460         PERFORM 700-SORT-AGGREGATION-BY-NAME
005470         PERFORM 540-APPEND-TOP-PRODUCTS-LINES
005480         PERFORM 550-APPEND-SALES-BY-PRODUCT-LINES
005490     END-IF.
005500
005510 510-APPEND-EMPTY-SALES-LINE.
005520     MOVE "No sales recorded." TO WS-LINE-TEXT.
005530     PERFORM 470-STORE-LINE.
005540
005550*-----------------------------------------------------------------
005560 520-COMPUTE-SALES-TOTALS.
005570     MOVE 0 TO WS-TOTAL-REVENUE.
005580     PERFORM 521-ADD-ONE-SALE-REVENUE
005590         VARYING WS-SUB FROM 1 BY 1
005600         UNTIL WS-SUB > SALES-COUNT.
005610     DIVIDE WS-TOTAL-REVENUE BY SALES-COUNT
005620         GIVING WS-AVERAGE-SALE ROUNDED.
005630
005640 521-ADD-ONE-SALE-REVENUE.
005650     ADD SALE-TOTAL-TBL (WS-SUB) TO WS-TOTAL-REVENUE.
005660
005670*-----------------------------------------------------------------
005680 530-APPEND-SALES-TOTALS-LINES.
005690     MOVE SALES-COUNT TO WS-ED-COUNT.
005700     MOVE WS-ED-COUNT TO WS-TRIM-SOURCE.
005710     PERFORM 960-TRIM-NUMERIC-FIELD.
005720     STRING "Total Sales Transactions: "     DELIMITED BY SIZE
005730            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
005740            INTO WS-LINE-TEXT.
005750     PERFORM 470-STORE-LINE.
005760
005770     MOVE WS-TOTAL-REVENUE  TO WS-ED-REVENUE.
005780     MOVE WS-ED-REVENUE     TO WS-TRIM-SOURCE.
005790     PERFORM 960-TRIM-NUMERIC-FIELD.
005800     STRING "Total Revenue: "                DELIMITED BY SIZE
005810            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
005820            INTO WS-LINE-TEXT.
005830     PERFORM 470-STORE-LINE.
005840
005850     MOVE WS-AVERAGE-SALE   TO WS-ED-AVERAGE.
005860     MOVE WS-ED-AVERAGE     TO WS-TRIM-SOURCE.
005870     PERFORM 960-TRIM-NUMERIC-FIELD.
005880     STRING "Average Sale Value: "           DELIMITED BY SIZE
005890            WS-TRIM-TEXT (1:WS-TRIM-LEN)     DELIMITED BY SIZE
005900            INTO WS-LINE-TEXT.
005910     PERFORM 470-STORE-LINE.
005920
005930*-----------------------------------------------------------------
005940* Aggregation is built in the order each product name is first
005950* seen in the journal -- required for the tie-break rule below,
005960* before the table is resequenced into name order for printing.
005970*-----------------------------------------------------------------
005980 600-AGGREGATE-SALES-JOURNAL.
005990     MOVE 0 TO WS-AGG-COUNT.
006000     PERFORM 610-AGGREGATE-ONE-SALE
006010         VARYING WS-SUB FROM 1 BY 1
006020         UNTIL WS-SUB > SALES-COUNT.
006030
006040 610-AGGREGATE-ONE-SALE.
006050     MOVE "N" TO WS-AGG-FOUND-SW.
006060     PERFORM 620-TEST-ONE-AGG-SLOT
006070         VARYING WS-AGG-SUB FROM 1 BY 1
006080         UNTIL WS-AGG-SUB > WS-AGG-COUNT
006090            OR WS-AGG-FOUND.
006100     IF NOT WS-AGG-FOUND
006110         ADD 1 TO WS-AGG-COUNT
006120         MOVE WS-AGG-COUNT TO WS-AGG-SUB
006130         MOVE SALE-PROD-NAME-TBL (WS-SUB)
006140             TO WS-AGG-NAME-TBL (WS-AGG-SUB)
006150         MOVE 0 TO WS-AGG-QTY-TBL (WS-AGG-SUB)
006160         MOVE 0 TO WS-AGG-REVENUE-TBL (WS-AGG-SUB)
006170     END-IF.
006180     ADD SALE-QTY-TBL (WS-SUB)
006190         TO WS-AGG-QTY-TBL (WS-AGG-SUB).
006200     ADD SALE-TOTAL-TBL (WS-SUB)
006210         TO WS-AGG-REVENUE-TBL (WS-AGG-SUB).
006220
006230 620-TEST-ONE-AGG-SLOT.
006240     IF WS-AGG-NAME-TBL (WS-AGG-SUB) = SALE-PROD-NAME-TBL (WS-SUB)
006250         MOVE "Y" TO WS-AGG-FOUND-SW
006260     END-IF.
006270
006280*-----------------------------------------------------------------
006290* Encounter-order scan for the TOP PRODUCTS tie-break: a strict
006300* greater-than test keeps the first slot that reached the max, so
006310* a later slot merely tying it never displaces the winner.
006320*-----------------------------------------------------------------
006330 650-FIND-TOP-PRODUCTS.
006340     MOVE 0      TO WS-BEST-QTY.
006350     MOVE 0      TO WS-BEST-REVENUE.
006360     MOVE SPACES TO WS-BEST-QTY-NAME.
006370     MOVE SPACES TO WS-BEST-REVENUE-NAME.
006380     PERFORM 651-TEST-ONE-AGG-FOR-BEST
006390         VARYING WS-AGG-SUB FROM 1 BY 1
006400         UNTIL WS-AGG-SUB > WS-AGG-COUNT.
006410
006420 651-TEST-ONE-AGG-FOR-BEST.
006430     IF WS-AGG-QTY-TBL (WS-AGG-SUB) > WS-BEST-QTY
006440         MOVE WS-AGG-QTY-TBL  (WS-AGG-SUB) TO WS-BEST-QTY
006450         MOVE WS-AGG-NAME-TBL (WS-AGG-SUB) TO WS-BEST-QTY-NAME
006460     END-IF.
006470     IF WS-AGG-REVENUE-TBL (WS-AGG-SUB) > WS-BEST-REVENUE
006480         MOVE WS-AGG-REVENUE-TBL (WS-AGG-SUB) TO WS-BEST-REVENUE
006490         MOVE WS-AGG-NAME-TBL (WS-AGG-SUB) TO WS-BEST-REVENUE-NAME
006500     END-IF.
006510
006520*-----------------------------------------------------------------
006530* Straight insertion pass, ascending on WS-AGG-NAME-TBL -- no
006540* SORT verb wired into this shop's in-core table work, same
006550* shifting idiom the product master uses to stay in order.
006560*-----------------------------------------------------------------
006570 700-SORT-AGGREGATION-BY-NAME.
006580     IF WS-AGG-COUNT > 1
006590         PERFORM 710-INSERT-ONE-AGG-ENTRY
006600             VARYING WS-SORT-SUB FROM 2 BY 1
006610             UNTIL WS-SORT-SUB > WS-AGG-COUNT
006620     END-IF.
006630
006640 710-INSERT-ONE-AGG-ENTRY.
006650     MOVE WS-AGG-NAME-TBL     (WS-SORT-SUB) TO WS-TRIM-SOURCE.
006660     MOVE WS-AGG-QTY-TBL      (WS-SORT-SUB) TO WS-ED-QTY.
006670     MOVE WS-AGG-REVENUE-TBL  (WS-SORT-SUB) TO WS-ED-REVENUE.
006680     MOVE WS-SORT-SUB TO WS-COMPARE-SUB.
006690     PERFORM 715-COMPUTE-PRIOR-SUB.
006700     PERFORM 720-SHIFT-AGG-ENTRY-DOWN
006710         UNTIL WS-COMPARE-SUB NOT > 1
006720            OR WS-AGG-NAME-TBL (WS-PRIOR-SUB) NOT >
006730               WS-TRIM-SOURCE.
006740     MOVE WS-TRIM-SOURCE TO WS-AGG-NAME-TBL    (WS-COMPARE-SUB).
006750     MOVE WS-ED-QTY      TO WS-AGG-QTY-TBL     (WS-COMPARE-SUB).
006760     MOVE WS-ED-REVENUE  TO WS-AGG-REVENUE-TBL (WS-COMPARE-SUB).
006770
006780*-----------------------------------------------------------------
006790* WS-PRIOR-SUB always holds WS-COMPARE-SUB minus one; kept as a
006800* separate step, not a subscript expression, to match the way
006810* this shop has always written its table-shift loops.
006820*-----------------------------------------------------------------
006830 715-COMPUTE-PRIOR-SUB.
006840     COMPUTE WS-PRIOR-SUB = WS-COMPARE-SUB - 1.
006850
006860 720-SHIFT-AGG-ENTRY-DOWN.
006870     MOVE WS-AGG-NAME-TBL    (WS-PRIOR-SUB)
006880         TO WS-AGG-NAME-TBL    (WS-COMPARE-SUB).
006890     MOVE WS-AGG-QTY-TBL     (WS-PRIOR-SUB)
006900         TO WS-AGG-QTY-TBL     (WS-COMPARE-SUB).
006910     MOVE WS-AGG-REVENUE-TBL (WS-PRIOR-SUB)
006920         TO WS-AGG-REVENUE-TBL (WS-COMPARE-SUB).
006930     MOVE WS-PRIOR-SUB TO WS-COMPARE-SUB.
006940     PERFORM 715-COMPUTE-PRIOR-SUB.
006950
006960*-----------------------------------------------------------------
006970 540-APPEND-TOP-PRODUCTS-LINES.
006980     PERFORM 406-BUILD-DASH-LINE.
006990     PERFORM 470-STORE-LINE.
007000     MOVE "TOP PRODUCTS:" TO WS-LINE-TEXT.
007010     PERFORM 470-STORE-LINE.
007020
007030*    Built piece by piece with POINTER -- WS-TRIM-TEXT/LEN is one
007040*    scratch pair and cannot hold the name trim and the qty trim
007050*    at the same time (ticket 10920).
007060     MOVE SPACES TO WS-LINE-TEXT.
007070     MOVE 1      TO WS-LINE-PTR.
007080     STRING "  Most Sold by Quantity: " DELIMITED BY SIZE
007090         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007100     MOVE WS-BEST-QTY-NAME TO WS-TRIM-SOURCE.
007110     PERFORM 900-TRIM-NAME-FIELD.
007120     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007130         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007140     STRING " (" DELIMITED BY SIZE
007150         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007160     MOVE WS-BEST-QTY      TO WS-ED-QTY.
007170     MOVE WS-ED-QTY        TO WS-TRIM-SOURCE.
007180     PERFORM 960-TRIM-NUMERIC-FIELD.
007190     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007200            " units)"                    DELIMITED BY SIZE
007210         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007220     PERFORM 470-STORE-LINE.
007230
007240     MOVE SPACES TO WS-LINE-TEXT.
007250     MOVE 1      TO WS-LINE-PTR.
007260     STRING "  Highest Revenue: " DELIMITED BY SIZE
007270         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007280     MOVE WS-BEST-REVENUE-NAME TO WS-TRIM-SOURCE.
007290     PERFORM 900-TRIM-NAME-FIELD.
007300     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007310         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007320     STRING " (" DELIMITED BY SIZE
007330         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007340     MOVE WS-BEST-REVENUE  TO WS-ED-REVENUE.
007350     MOVE WS-ED-REVENUE    TO WS-TRIM-SOURCE.
007360     PERFORM 960-TRIM-NUMERIC-FIELD.
007370     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007380            ")"                          DELIMITED BY SIZE
007390         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007400     PERFORM 470-STORE-LINE.
007410
007420*-----------------------------------------------------------------
007430 550-APPEND-SALES-BY-PRODUCT-LINES.
007440     PERFORM 406-BUILD-DASH-LINE.
007450     PERFORM 470-STORE-LINE.
007460     MOVE "SALES BY PRODUCT:" TO WS-LINE-TEXT.
007470     PERFORM 470-STORE-LINE.
007480
007490     PERFORM 551-APPEND-ONE-AGG-LINE
007500         VARYING WS-AGG-SUB FROM 1 BY 1
007510         UNTIL WS-AGG-SUB > WS-AGG-COUNT.
007520
007530     PERFORM 405-BUILD-EQUAL-LINE.
007540     PERFORM 470-STORE-LINE.
007550
007560 551-APPEND-ONE-AGG-LINE.
007570     MOVE SPACES TO WS-LINE-TEXT.
007580     MOVE 1      TO WS-LINE-PTR.
007590     STRING "  " DELIMITED BY SIZE
007600         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007610     MOVE WS-AGG-NAME-TBL (WS-AGG-SUB) TO WS-TRIM-SOURCE.
007620     PERFORM 900-TRIM-NAME-FIELD.
007630     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN)  DELIMITED BY SIZE
007640            ": "                           DELIMITED BY SIZE
007650         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007660     MOVE WS-AGG-QTY-TBL     (WS-AGG-SUB) TO WS-ED-QTY.
007670     MOVE WS-ED-QTY                       TO WS-TRIM-SOURCE.
007680     PERFORM 960-TRIM-NUMERIC-FIELD.
007690     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007700            " units, "                   DELIMITED BY SIZE
007710         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007720     MOVE WS-AGG-REVENUE-TBL (WS-AGG-SUB) TO WS-ED-REVENUE.
007730     MOVE WS-ED-REVENUE                   TO WS-TRIM-SOURCE.
007740     PERFORM 960-TRIM-NUMERIC-FIELD.
007750     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
007760            " revenue"                   DELIMITED BY SIZE
007770         INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
007780     PERFORM 470-STORE-LINE.
007790
007800******************************************************************
007810* Common utility -- right-trims a 20-byte name field the same
007820* way TXNDRIVR's own trim paragraph does (kept local here since
007830* working storage is not shared between the two programs).
007840******************************************************************
007850 900-TRIM-NAME-FIELD.
007860     MOVE ZERO   TO WS-TRIM-LEN.
007870     MOVE SPACES TO WS-TRIM-TEXT.
007880     PERFORM 901-SCAN-NAME-LENGTH
007890         VARYING WS-TRIM-SUB FROM 20 BY -1
007900         UNTIL WS-TRIM-SUB = 0
007910            OR WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE.
007920     IF WS-TRIM-SUB > 0
007930         MOVE WS-TRIM-SUB TO WS-TRIM-LEN
007940         MOVE WS-TRIM-SOURCE (1:WS-TRIM-SUB)
007950             TO WS-TRIM-TEXT (1:WS-TRIM-SUB)
007960     END-IF.
007970
007980 901-SCAN-NAME-LENGTH.
007990*    Body of the scan is the VARYING/UNTIL test above; this
008000*    paragraph exists only so the loop has a named target, per
008010*    shop convention (no inline PERFORM ... END-PERFORM).
008020     CONTINUE.
008030
008040*-----------------------------------------------------------------
008050* TKT-10920/TKT-11004: trims WS-TRIM-SOURCE, a 20-byte holder the
008060* caller has just MOVEd a WS-ED-xxx numeric-edited field into.
008070* That MOVE is an alphanumeric move -- it left-justifies the edit
008080* field's own bytes (zero-suppression blanks and all) into the
008090* front of the holder and space-fills the rest, it does NOT
008100* right-justify the value out to column 20.  So the value is not
008110* "whatever runs from the first non-space through column 20" --
008120* it is the contiguous run of non-space bytes that starts at the
008130* first non-space (960-/961- below) and ends at the next space or
008140* column 20, whichever comes first (962- below).  A numeric-
008150* edited value never has an embedded space of its own, so that
008160* next space is always the MOVE's own padding.
008170*-----------------------------------------------------------------
008180 960-TRIM-NUMERIC-FIELD.
008190     MOVE ZERO   TO WS-TRIM-LEN.
008200     MOVE SPACES TO WS-TRIM-TEXT.
008210     PERFORM 961-SCAN-NUMERIC-START
008220         VARYING WS-TRIM-SUB FROM 1 BY 1
008230         UNTIL WS-TRIM-SUB > 20
008240            OR WS-TRIM-SOURCE (WS-TRIM-SUB:1) NOT = SPACE.
008250     IF WS-TRIM-SUB NOT > 20
008260         PERFORM 962-SCAN-NUMERIC-STOP
008270             VARYING WS-TRIM-END FROM WS-TRIM-SUB BY 1
008280             UNTIL WS-TRIM-END > 20
008290                OR WS-TRIM-SOURCE (WS-TRIM-END:1) = SPACE
008300         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-SUB
008310         MOVE WS-TRIM-SOURCE (WS-TRIM-SUB:WS-TRIM-LEN)
008320             TO WS-TRIM-TEXT (1:WS-TRIM-LEN)
008330     END-IF.
008340
008350 961-SCAN-NUMERIC-START.
008360     CONTINUE.
008370
008380 962-SCAN-NUMERIC-STOP.
008390*    Body of the scan is the VARYING/UNTIL test above; this
008400*    paragraph exists only so the loop has a named target, per
008410*    shop convention (no inline PERFORM ... END-PERFORM).
008420     CONTINUE.
008430
008440
008450
008460
008470
008480
