000100******************************************************************
000110* PRODUCT-TABLE-AREA  --  in-core product master.
000120*
000130* The product master lives in working storage for the life of
000140* the run only; nothing is written back to a file.  Held as four
000150* parallel arrays keyed by table position (not by PROD-ID --
000160* PROD-ID-TBL is searched linearly the way the shop has always
000170* done it for tables this size).
000180*
000190* Shared between TXNDRIVR (builds and maintains the table) and
000200* RPTWRITR (reads it to build the Inventory Report) so both
000210* programs agree on the layout without hand-copying it twice.
000220*
000230* Maintenance:
000240*   1983-03-14  ncc  ticket 4412  Original table, 50 entries.
000250*   1988-02-09  rgs  ticket 4880  Capacity raised to 100 entries
000260*                                 after the Elm Street store
000270*                                 folded into this run.
000280*   1998-11-03  rgs  ticket 6001  Y2K review -- no date fields in
000290*                                 this table, no change made.
000300*   2003-06-18  jfh  ticket 9004  Split out for RPTWRITR to COPY
000310*                                 as well, so the report program
000320*                                 no longer keeps its own stale
000330*                                 duplicate of this layout.
000340******************************************************************
000350 01  PRODUCT-TABLE-AREA.
000360     05  PRODUCT-COUNT           PIC 9(03) COMP.
000370     05  PROD-ID-TBL             PIC 9(05)      OCCURS 100 TIMES.
000380     05  PROD-NAME-TBL           PIC X(20)      OCCURS 100 TIMES.
000390     05  PROD-PRICE-TBL          PIC S9(05)V99  OCCURS 100 TIMES.
000400     05  PROD-STOCK-TBL          PIC 9(05)      OCCURS 100 TIMES.
000410     05  FILLER                  PIC X(40).
000420
